000010******************************************************************
000020*PROGRAM:      3-TECHNIQUES
000030*SYSTEM:       ENVIRONMENTAL REMEDIATION AND GOVERNANCE BATCH
000040*AUTHOR:       M. OKONKWO
000050*INSTALLATION: ENV-REG DATA CENTER
000060*DATE-WRITTEN: 03/02/1988
000070*PURPOSE:      KEYED LOOKUP OF CANDIDATE REMEDIATION TECHNIQUES
000080*              BY CONTAMINATION TYPE, AND BEST-CANDIDATE PICK.
000090*              IN-MEMORY TABLE ONLY - NO DATA FILES INVOLVED.
000100*PROCESSING NOTES:
000110*  THE CONTAMINATION-TYPE DIRECTORY (WS-TYPE-TABLE) POINTS INTO
000120*  THE CANDIDATE-DETAIL TABLE (WS-CANDIDATE-TABLE) BY COUNT AND
000130*  START POSITION - A TWO-LEVEL LOOKUP RATHER THAN ONE FLAT
000140*  TABLE, SINCE EACH CONTAMINATION TYPE CAN CARRY ANY NUMBER OF
000150*  CANDIDATE TECHNIQUES (INCLUDING NONE).  BEST-CANDIDATE PICK
000160*  IS BY EFFECTIVENESS OR BY COST CLASS, OPERATOR'S CHOICE PER
000170*  TEST CASE.
000180*  THIS PROGRAM CARRIES ITS OWN SIX-CASE TEST DECK AND RUNS IT
000190*  ON EVERY EXECUTION - IT HAS NO INPUT FILE OF ITS OWN AND IS
000200*  NORMALLY INVOKED BY OPERATIONS TO SPOT-CHECK THE CATALOGUE
000210*  AFTER AN ENGINEERING UPDATE, NOT AS PART OF THE REGULAR
000220*  NIGHTLY REMEDIATION RUN.
000230*TECTONICS:    COBC
000240******************************************************************
000250*CHANGE LOG
000260*-----------------------------------------------------------------
000270*DATE       INIT  REQ#      DESCRIPTION
000280*-----------------------------------------------------------------
000290*03/02/88   MKO   ERG-0059  ORIGINAL CODING - TABLE LOOKUP FOR
000300*                           THE HEAVY-METALS CANDIDATE LIST.
000310*10/11/89   MKO   ERG-0067  ADDED THE FOUR EMPTY CONTAMINATION
000320*                           TYPES SO THE SEARCH NEVER FALLS
000330*                           THROUGH TO THE UNKNOWN-KEY BRANCH
000340*                           FOR A VALID CODE WITH NO CANDIDATES.
000350*05/14/91   SVQ   ERG-0088  ADDED COST-PRIORITY SELECTION - KEEP
000360*                           THE PLAIN ALPHABETIC COMPARE, DO NOT
000370*                           "FIX" THE HIGH/LOW/MEDIUM ORDERING.
000380*01/09/94   SVQ   ERG-0109  ADDED THE TEST-CASE DRIVER TABLE SO
000390*                           OPERATIONS CAN RUN THIS STANDALONE.
000400*08/15/95   TLJ   ERG-0131  STANDARDIZED SPECIAL-NAMES BLOCK TO
000410*                           MATCH THE REST OF THE ERG SUITE.
000420*03/30/98   TLJ   ERG-0149  YEAR 2000 REVIEW - NO DATE FIELDS
000430*                           IN THIS PROGRAM, NO CHANGE REQUIRED.
000440*02/26/01   KRW   ERG-0171  ADDED DISPLAY OF THE SEARCH KEY ON
000450*                           THE UNKNOWN-TYPE ERROR LINE FOR THE
000460*                           HELP DESK.
000470*06/19/03   AMR   ERG-0178  EXPANDED IN-LINE COMMENTARY ON THE
000480*                           TWO-LEVEL TABLE LOOKUP AND THE
000490*                           SELECTION PRIORITY LOGIC PER THE
000500*                           DOCUMENTATION STANDARDS REVIEW.
000510*-----------------------------------------------------------------
000520 IDENTIFICATION DIVISION.
000530 PROGRAM-ID. 3-TECHNIQUES.
000540 AUTHOR. M. OKONKWO.
000550 INSTALLATION. ENV-REG DATA CENTER.
000560 DATE-WRITTEN. 03/02/1988.
000570 DATE-COMPILED.
000580 SECURITY. NONE.
000590******************************************************************
000600 ENVIRONMENT DIVISION.
000610 CONFIGURATION SECTION.
000620*SPECIAL-NAMES BLOCK, STANDARDIZED ACROSS THE ERG SUITE UNDER
000630*ERG-0131 - C01 AND TIER-DIGIT ARE CARRIED FOR CONSISTENCY EVEN
000640*THOUGH NEITHER IS REFERENCED BY THIS PROGRAM'S LOGIC; UPSI-0
000650*IS ALSO UNUSED HERE (NO SORT-EXCHANGE STEP IN THIS PROGRAM).
000660 SPECIAL-NAMES.
000670     C01 IS TOP-OF-FORM
000680     CLASS TIER-DIGIT IS '1' THRU '3'
000690     UPSI-0 ON STATUS IS WS-TRACE-SWITCH-ON
000700            OFF STATUS IS WS-TRACE-SWITCH-OFF.
000710 INPUT-OUTPUT SECTION.
000720 FILE-CONTROL.
000730*    Keyed access to the technique table is an in-memory table
000740*    search - no SELECT entries are required by this program.
000750
000760******************************************************************
000770 DATA DIVISION.
000780 FILE SECTION.
000790
000800*NO FD ENTRIES - THIS PROGRAM HAS NO DATA FILES (SPEC'S FILES
000810*SECTION FOR THIS UNIT IS EMPTY BY DESIGN).  EVERYTHING THIS
000820*PROGRAM WORKS WITH LIVES IN WORKING-STORAGE AND IS LOADED
000830*AT PROGRAM START BY 0100-CHARGER-TABLE AND 0110-CHARGER-
000840*JEU-ESSAI.
000850
000860******************************************************************
000870 WORKING-STORAGE SECTION.
000880
000890*DATA-NAME PREFIX KEY FOR THIS PROGRAM:
000900*  TYP-   CONTAMINATION-TYPE DIRECTORY FIELDS
000910*  CND-   CANDIDATE-DETAIL TABLE FIELDS
000920*  ROW-   ONE-CANDIDATE WORK-AREA FIELDS
000930*  BEST-  BEST-CANDIDATE RESULT FIELDS
000940*  ESSAI- TEST-CASE DRIVER FIELDS
000950*  EC-    CURRENT TEST-CASE WORK FIELDS
000960*  WSS-   SUBSCRIPTS AND COUNTERS, ALL COMP
000970
000980*SUBSCRIPTS AND COUNTERS - ALL COMP PER SHOP STANDARD.
000990 77  WSS-TYPE-IDX                PIC 9(01) COMP.
001000 77  WSS-CAND-IDX                PIC 9(01) COMP.
001010 77  WSS-ESSAI-IDX                PIC 9(01) COMP.
001020 77  WSS-CAND-COUNT              PIC 9(01) COMP.
001030 77  WSS-CAND-START              PIC 9(01) COMP.
001040 77  WSS-BEST-IDX                PIC 9(01) COMP.
001050
001060*Contamination-type directory - count and start position of
001070*this type's candidates in WS-CANDIDATE-TABLE below.  A type
001080*with TYP-CAND-COUNT of zero is a valid, known type that
001090*simply has no engineering-catalogue entries on file yet
001100*(ERG-0067) - it is NOT the same thing as an unknown type.
001110 01  WS-TYPE-TABLE.
001120     05 TYP-ENTRY OCCURS 5 TIMES.
001130*        ONE OF THE FIVE RECOGNIZED CONTAMINATION-TYPE CODES.
001140         10 TYP-CONTAM-TYPE       PIC X(20).
001150*        NUMBER OF CANDIDATES FOR THIS TYPE IN THE DETAIL
001160*        TABLE BELOW - MAY BE ZERO.
001170         10 TYP-CAND-COUNT        PIC 9(01) COMP.
001180*        SUBSCRIPT OF THE FIRST CANDIDATE FOR THIS TYPE IN
001190*        WS-CANDIDATE-TABLE - MEANINGLESS WHEN COUNT IS ZERO.
001200         10 TYP-CAND-START        PIC 9(01) COMP.
001210     05 FILLER                    PIC X(01).
001220
001230*Candidate technique detail table - only HEAVY-METALS has
001240*populated entries per the engineering catalogue on file; the
001250*other four recognized types point at zero candidates.
001260 01  WS-CANDIDATE-TABLE.
001270     05 CND-ENTRY OCCURS 2 TIMES.
001280*        DISPLAY NAME OF THE REMEDIATION TECHNIQUE.
001290         10 CND-TECHNIQUE-NAME    PIC X(20).
001300*        EFFECTIVENESS 0.000-1.000 FOR THIS TECHNIQUE.
001310         10 CND-EFFECTIVENESS     PIC 9V999.
001320*        FREE-TEXT ESTIMATED TIMELINE, E.G. "12-24 MONTHS".
001330         10 CND-TIMELINE-TEXT     PIC X(12).
001340*        LOW/MEDIUM/HIGH - COMPARED WITH A PLAIN ALPHABETIC
001350*        "<" IN 3310-COMPARER-CANDIDAT (ERG-0088); DO NOT
001360*        REORDER THESE 88-LEVELS, THE ALPHABETIC QUIRK (HIGH
001370*        SORTS AHEAD OF LOW AND MEDIUM) IS RELIED ON THERE.
001380         10 CND-COST-CLASS        PIC X(06).
001390             88 CND-COST-LOW          VALUE 'LOW   '.
001400             88 CND-COST-MEDIUM       VALUE 'MEDIUM'.
001410             88 CND-COST-HIGH         VALUE 'HIGH  '.
001420*        FREE-TEXT BIODIVERSITY IMPACT NOTE, E.G. "POSITIVE".
001430         10 CND-BIODIVERSITY      PIC X(13).
001440     05 FILLER                    PIC X(01).
001450
001460*Single candidate row copied out of the table, with an
001470*alternate flat view used only by the trace display.  USED BY
001480*BOTH 3210 (LISTING DISPLAY) AND INDIRECTLY BY 3300/3310
001490*(BEST-CANDIDATE COMPARE, WHICH MOVES STRAIGHT FROM CND-ENTRY
001500*INTO WS-BEST-CANDIDATE WITHOUT GOING THROUGH THIS ROW).
001510 01  WS-CANDIDATE-ROW.
001520     05 ROW-TECHNIQUE-NAME       PIC X(20).
001530     05 ROW-EFFECTIVENESS        PIC 9V999.
001540     05 ROW-TIMELINE-TEXT        PIC X(12).
001550     05 ROW-COST-CLASS           PIC X(06).
001560     05 ROW-BIODIVERSITY         PIC X(13).
001570     05 FILLER                   PIC X(01).
001580
001590*ALTERNATE FLAT VIEW OF WS-CANDIDATE-ROW, SPLIT NAME+COST VS.
001600*THE REMAINDER - NOT REFERENCED BY ANY PROCEDURE-DIVISION
001610*LOGIC, CARRIED FOR THE OPERATOR DUMP UTILITY.
001620 01  WS-CANDIDATE-ROW-ALT REDEFINES WS-CANDIDATE-ROW.
001630     05 ROWALT-NAME-COST          PIC X(30).
001640     05 ROWALT-REST               PIC X(26).
001650
001660*Best-candidate result of the priority selection - DISPLAYED
001670*AT THE END OF 3300-SELECTIONNER-MEILLEURE, NOT WRITTEN TO
001680*ANY FILE (THIS PROGRAM HAS NO OUTPUT FILE).
001690 01  WS-BEST-CANDIDATE.
001700     05 BEST-TECHNIQUE-NAME      PIC X(20).
001710     05 BEST-EFFECTIVENESS       PIC 9V999.
001720     05 BEST-TIMELINE-TEXT       PIC X(12).
001730     05 BEST-COST-CLASS          PIC X(06).
001740     05 BEST-BIODIVERSITY        PIC X(13).
001750     05 FILLER                   PIC X(01).
001760
001770*ALTERNATE FLAT VIEW OF WS-BEST-CANDIDATE, SAME SPLIT AS
001780*WS-CANDIDATE-ROW-ALT ABOVE.
001790 01  WS-BEST-CANDIDATE-ALT REDEFINES WS-BEST-CANDIDATE.
001800     05 BESTALT-NAME-COST         PIC X(30).
001810     05 BESTALT-REST              PIC X(26).
001820
001830*Search-outcome switch, mirrors the ANOMALIES-FOUND-style
001840*status flag used elsewhere in the ERG suite.  STATUT OF 1
001850*MEANS THE KEY WAS FOUND (EVEN IF IT HAS ZERO CANDIDATES);
001860*STATUT OF 9 MEANS THE KEY ITSELF IS NOT ONE OF THE FIVE
001870*RECOGNIZED CONTAMINATION TYPES.
001880 01  WS-RECHERCHE-SWITCH.
001890     05 TECH-SEARCH-STATUT       PIC 9(01) VALUE 0.               ERG-0067
001900         88 TECH-SEARCH-FOUND        VALUE 1.
001910         88 TECH-SEARCH-UNKNOWN      VALUE 9.
001920     05 FILLER                    PIC X(01).
001930
001940*Test-case driver - contamination type / selection priority
001950*pairs exercised when this program is run standalone by
001960*operations, one entry ending on an unknown key on purpose
001970*(PCB-WASTE, ERG-0067) so the help-desk display path is
001980*exercised on every run.  LOADED ONCE AT PROGRAM START BY
001990*0110-CHARGER-JEU-ESSAI, THEN WALKED ONE ENTRY AT A TIME BY
002000*THE MAIN-LINE VARYING PERFORM.
002010 01  WS-JEU-ESSAI.
002020     05 ESSAI-ENTREE OCCURS 6 TIMES.
002030*        CONTAMINATION-TYPE CODE TO LOOK UP.
002040         10 ESSAI-CONTAM-TYPE     PIC X(20).
002050*        SELECTION PRIORITY FOR THE BEST-CANDIDATE PICK -
002060*        EFFECTIVENESS (HIGHEST WINS) OR COST (ALPHABETIC).
002070         10 ESSAI-PRIORITE        PIC X(13).
002080             88 ESSAI-PRIO-EFFECT     VALUE 'EFFECTIVENESS'.
002090             88 ESSAI-PRIO-COUT       VALUE 'COST'.
002100     05 FILLER                    PIC X(01).
002110
002120*One test-case row copied out of WS-JEU-ESSAI for processing,
002130*with an alternate full-line view used only by the trace
002140*display.
002150 01  WS-ESSAI-COURANT.
002160     05 EC-CONTAM-TYPE            PIC X(20).
002170     05 EC-PRIORITE               PIC X(13).
002180     05 FILLER                    PIC X(01).
002190
002200*ALTERNATE FLAT VIEW OF WS-ESSAI-COURANT, NOT REFERENCED BY
002210*ANY PROCEDURE-DIVISION LOGIC - CARRIED FOR THE OPERATOR DUMP
002220*UTILITY, THE THIRD REDEFINES IN THIS PROGRAM.
002230 01  WS-ESSAI-COURANT-ALT REDEFINES WS-ESSAI-COURANT.
002240     05 ECA-FULL-LINE              PIC X(34).
002250
002260******************************************************************
002270 PROCEDURE DIVISION.
002280
002290*PARAGRAPH INDEX:
002300*  0000  MAIN LINE
002310*  0100  LOAD THE FIXED ENGINEERING CATALOGUE TABLES
002320*  0110  LOAD THE TEST-CASE DRIVER TABLE
002330*  3000  PROCESS ONE TEST CASE
002340*  3100  SEARCH THE TYPE DIRECTORY BY CONTAMINATION TYPE
002350*  3200  DISPLAY THE CANDIDATE LIST FOR A FOUND TYPE
002360*  3300  SELECT THE BEST CANDIDATE BY PRIORITY
002370*  3400  DISPLAY THE UNKNOWN-TYPE ERROR
002380
002390*MAIN LINE - LOAD THE FIXED TABLES ONCE, THEN RUN EVERY TEST
002400*CASE IN THE DRIVER TABLE.  THIS PROGRAM HAS NO INPUT FILE -
002410*EVERYTHING IT PROCESSES IS BUILT IN WORKING-STORAGE AT LOAD
002420*TIME.
002430 0000-MAIN-PROCEDURE.
002440*    LOAD THE TYPE DIRECTORY AND CANDIDATE-DETAIL TABLES.
002450     PERFORM 0100-CHARGER-TABLE THRU 0100-EXIT.
002460*    LOAD THE TEST-CASE DRIVER TABLE.
002470     PERFORM 0110-CHARGER-JEU-ESSAI THRU 0110-EXIT.
002480*    ONE ITERATION PER TEST CASE - SIX IN ALL.  NO END-OF-FILE
002490*    TEST IS NEEDED HERE BECAUSE THE DRIVER TABLE IS A FIXED
002500*    WORKING-STORAGE TABLE, NOT A FILE READ.
002510     PERFORM 3000-TRAITER-ESSAI THRU 3000-EXIT
002520         VARYING WSS-ESSAI-IDX FROM 1 BY 1
002530         UNTIL WSS-ESSAI-IDX > 6.
002540*    NO CLOSE NEEDED - THIS PROGRAM OPENS NO FILES.
002550     STOP RUN.
002560 0000-EXIT.
002570     EXIT.
002580
002590*===============================================================*
002600*CHARGEMENT DE LA TABLE FIXE (CATALOGUE D'INGENIERIE)
002610*(LOADS THE FIXED CONTAMINATION-TYPE AND CANDIDATE TABLES)
002620
002630*FIVE RECOGNIZED CONTAMINATION TYPES, ONLY THE FIRST (HEAVY-
002640*METALS) HAS ANY CANDIDATES ON FILE TODAY (ERG-0067) - THE
002650*OTHER FOUR ARE LOADED WITH ZERO COUNT/START SO A SEARCH ON
002660*THEM STILL COMES BACK FOUND, JUST WITH NO CANDIDATES.  THIS
002670*PARAGRAPH RUNS EXACTLY ONCE, BEFORE ANY TEST CASE IS TRIED.
002680 0100-CHARGER-TABLE.
002690*    TYPE 1 OF 5 - HEAVY-METALS, THE ONLY TYPE WITH CANDIDATES
002700*    ON FILE TODAY; ITS TWO CANDIDATES START AT SUBSCRIPT 1 OF
002710*    WS-CANDIDATE-TABLE.
002720     MOVE 'HEAVY-METALS        ' TO TYP-CONTAM-TYPE(1).
002730     MOVE 2 TO TYP-CAND-COUNT(1).
002740     MOVE 1 TO TYP-CAND-START(1).
002750*    TYPE 2 OF 5 - ORGANIC-POLLUTANTS, NO CANDIDATES YET.
002760     MOVE 'ORGANIC-POLLUTANTS  ' TO TYP-CONTAM-TYPE(2).
002770     MOVE 0 TO TYP-CAND-COUNT(2).
002780     MOVE 0 TO TYP-CAND-START(2).
002790*    TYPE 3 OF 5 - MICROPLASTICS, NO CANDIDATES YET.
002800     MOVE 'MICROPLASTICS       ' TO TYP-CONTAM-TYPE(3).
002810     MOVE 0 TO TYP-CAND-COUNT(3).
002820     MOVE 0 TO TYP-CAND-START(3).
002830*    TYPE 4 OF 5 - RADIOACTIVE, NO CANDIDATES YET.
002840     MOVE 'RADIOACTIVE         ' TO TYP-CONTAM-TYPE(4).
002850     MOVE 0 TO TYP-CAND-COUNT(4).
002860     MOVE 0 TO TYP-CAND-START(4).
002870*    TYPE 5 OF 5 - PERSISTENT-ORGANICS, NO CANDIDATES YET.
002880     MOVE 'PERSISTENT-ORGANICS ' TO TYP-CONTAM-TYPE(5).
002890     MOVE 0 TO TYP-CAND-COUNT(5).
002900     MOVE 0 TO TYP-CAND-START(5).
002910*    THE TWO HEAVY-METALS CANDIDATES, IN PRIORITY-NEUTRAL
002920*    LOAD ORDER - 3300 PICKS THE BEST ONE AT RUN TIME.
002930*    CANDIDATE 1 - PHYTOREMEDIATION, LOW COST, LONGER TIMELINE.
002940     MOVE 'PHYTOREMEDIATION    ' TO CND-TECHNIQUE-NAME(1).
002950     MOVE 0.750 TO CND-EFFECTIVENESS(1).
002960     MOVE '12-24 MONTHS' TO CND-TIMELINE-TEXT(1).
002970     MOVE 'LOW   ' TO CND-COST-CLASS(1).
002980     MOVE 'POSITIVE     ' TO CND-BIODIVERSITY(1).
002990*    CANDIDATE 2 - MYCOREMEDIATION, MEDIUM COST, SHORTER
003000*    TIMELINE, HIGHER EFFECTIVENESS THAN CANDIDATE 1.
003010     MOVE 'MYCOREMEDIATION     ' TO CND-TECHNIQUE-NAME(2).
003020     MOVE 0.850 TO CND-EFFECTIVENESS(2).
003030     MOVE '6-12 MONTHS ' TO CND-TIMELINE-TEXT(2).
003040     MOVE 'MEDIUM' TO CND-COST-CLASS(2).
003050     MOVE 'VERY POSITIVE' TO CND-BIODIVERSITY(2).
003060 0100-EXIT.
003070     EXIT.
003080
003090*LOADS THE SIX-CASE OPERATOR TEST DECK - FIVE VALID KEYS AND
003100*ONE DELIBERATE UNKNOWN KEY (ENTRY 6, PCB-WASTE).  RUNS ONCE,
003110*RIGHT AFTER 0100-CHARGER-TABLE.
003120 0110-CHARGER-JEU-ESSAI.
003130*    CASE 1 - HEAVY-METALS BY EFFECTIVENESS, EXPECT CANDIDATE 2
003140*    (MYCOREMEDIATION) TO WIN.
003150     MOVE 'HEAVY-METALS        ' TO ESSAI-CONTAM-TYPE(1).
003160     MOVE 'EFFECTIVENESS' TO ESSAI-PRIORITE(1).
003170*    CASE 2 - HEAVY-METALS BY COST, EXERCISES THE ERG-0088
003180*    ALPHABETIC COST-CLASS COMPARE.
003190     MOVE 'HEAVY-METALS        ' TO ESSAI-CONTAM-TYPE(2).
003200     MOVE 'COST         ' TO ESSAI-PRIORITE(2).
003210*    CASE 3 - A RECOGNIZED TYPE WITH ZERO CANDIDATES ON FILE.
003220     MOVE 'ORGANIC-POLLUTANTS  ' TO ESSAI-CONTAM-TYPE(3).
003230     MOVE 'EFFECTIVENESS' TO ESSAI-PRIORITE(3).
003240*    CASE 4 - ANOTHER ZERO-CANDIDATE TYPE, COST PRIORITY.
003250     MOVE 'MICROPLASTICS       ' TO ESSAI-CONTAM-TYPE(4).
003260     MOVE 'COST         ' TO ESSAI-PRIORITE(4).
003270*    CASE 5 - A THIRD ZERO-CANDIDATE TYPE, EFFECTIVENESS
003280*    PRIORITY.
003290     MOVE 'RADIOACTIVE         ' TO ESSAI-CONTAM-TYPE(5).
003300     MOVE 'EFFECTIVENESS' TO ESSAI-PRIORITE(5).
003310*    DELIBERATE UNKNOWN KEY - EXERCISES 3400-AFFICHER-ERREUR
003320*    ON EVERY STANDALONE RUN (ERG-0171).
003330     MOVE 'PCB-WASTE           ' TO ESSAI-CONTAM-TYPE(6).
003340     MOVE 'EFFECTIVENESS' TO ESSAI-PRIORITE(6).
003350 0110-EXIT.
003360     EXIT.
003370
003380*===============================================================*
003390*TRAITEMENT D'UN CAS D'ESSAI
003400*(PROCESS ONE TEST CASE - SEARCH, LIST, SELECT)
003410
003420*COPIES ONE TEST CASE OUT OF THE DRIVER TABLE, SEARCHES FOR
003430*ITS CONTAMINATION TYPE, AND EITHER REPORTS THE KEY UNKNOWN OR
003440*LISTS AND PICKS AMONG ITS CANDIDATES.  CALLED ONCE PER TEST
003450*CASE BY THE VARYING PERFORM IN 0000-MAIN-PROCEDURE.
003460 3000-TRAITER-ESSAI.
003470*    COPY THIS TEST CASE OUT OF THE DRIVER TABLE BY SUBSCRIPT.
003480     MOVE ESSAI-ENTREE(WSS-ESSAI-IDX) TO WS-ESSAI-COURANT.
003490*    SEARCH STEP - SETS TECH-SEARCH-FOUND/-UNKNOWN.
003500     PERFORM 3100-RECHERCHER-TYPE THRU 3100-EXIT.
003510     IF TECH-SEARCH-UNKNOWN
003520         PERFORM 3400-AFFICHER-ERREUR THRU 3400-EXIT
003530         GO TO 3000-EXIT
003540     END-IF.
003550*    LIST STEP - PRINTS EVERY CANDIDATE FOR THE TYPE, IF ANY.
003560     PERFORM 3200-AFFICHER-CANDIDATS THRU 3200-EXIT.
003570*    SELECT STEP - ONLY RUN WHEN AT LEAST ONE CANDIDATE EXISTS.
003580     IF WSS-CAND-COUNT > 0
003590         PERFORM 3300-SELECTIONNER-MEILLEURE THRU 3300-EXIT
003600     END-IF.
003610 3000-EXIT.
003620     EXIT.
003630
003640*SEQUENTIAL SEARCH OF THE FIVE-ENTRY TYPE DIRECTORY - SMALL
003650*ENOUGH THAT NO INDEXED OR BINARY SEARCH IS WARRANTED.  CALLED
003660*ONCE PER TEST CASE, BEFORE ANY CANDIDATE IS TOUCHED.
003670 3100-RECHERCHER-TYPE.
003680*    ASSUME UNKNOWN UNTIL A MATCH IS FOUND - 3110 OVERWRITES
003690*    THIS WITH TECH-SEARCH-FOUND IF THE KEY IS RECOGNIZED.
003700     MOVE 9 TO TECH-SEARCH-STATUT.
003710     PERFORM 3110-COMPARER-TYPE THRU 3110-EXIT
003720         VARYING WSS-TYPE-IDX FROM 1 BY 1
003730         UNTIL WSS-TYPE-IDX > 5.
003740 3100-EXIT.
003750     EXIT.
003760
003770*COMPARES ONE DIRECTORY ENTRY TO THE SEARCH KEY.  ON A MATCH,
003780*COPIES OUT THE COUNT/START AND FORCES THE VARYING LOOP TO
003790*STOP BY JUMPING THE SUBSCRIPT PAST ITS LIMIT - THIS PROGRAM
003800*HAS NO SEARCH VERB AVAILABLE FOR AN INDEXED TABLE OF THIS
003810*SHAPE, SO THE LOOP IS SHORT-CIRCUITED BY HAND.  ON NO MATCH
003820*AT ALL, TECH-SEARCH-STATUT IS LEFT AT 9 FROM 3100, WHICH IS
003830*WHAT DRIVES THE UNKNOWN-KEY BRANCH.
003840 3110-COMPARER-TYPE.
003850     IF TYP-CONTAM-TYPE(WSS-TYPE-IDX) = EC-CONTAM-TYPE
003860         MOVE 1 TO TECH-SEARCH-STATUT
003870         MOVE TYP-CAND-COUNT(WSS-TYPE-IDX) TO WSS-CAND-COUNT
003880         MOVE TYP-CAND-START(WSS-TYPE-IDX) TO WSS-CAND-START
003890         MOVE 6 TO WSS-TYPE-IDX
003900     END-IF.
003910 3110-EXIT.
003920     EXIT.
003930
003940*DISPLAYS THE CONTAMINATION TYPE AND, IF THE TYPE HAS NO
003950*CANDIDATES ON FILE, A MESSAGE TO THAT EFFECT (ERG-0067) -
003960*OTHERWISE EVERY CANDIDATE FOR THE TYPE IS LISTED.
003970 3200-AFFICHER-CANDIDATS.
003980*    THE TYPE HEADING PRINTS EVEN WHEN THERE ARE NO CANDIDATES.
003990     DISPLAY 'CONTAMINATION TYPE..... ' EC-CONTAM-TYPE.
004000     IF WSS-CAND-COUNT = 0
004010         DISPLAY '  NO CANDIDATES ON FILE FOR THIS TYPE'
004020         GO TO 3200-EXIT
004030     END-IF.
004040     MOVE WSS-CAND-START TO WSS-CAND-IDX.
004050     PERFORM 3210-AFFICHER-UN-CANDIDAT THRU 3210-EXIT
004060         WSS-CAND-COUNT TIMES.
004070 3200-EXIT.
004080     EXIT.
004090
004100*DISPLAYS ONE CANDIDATE'S NAME, EFFECTIVENESS AND COST CLASS,
004110*THEN ADVANCES THE SUBSCRIPT FOR THE NEXT ITERATION.  CALLED
004120*WSS-CAND-COUNT TIMES BY THE PERFORM IN 3200-AFFICHER-
004130*CANDIDATS - BIODIVERSITY IS NOT PRINTED HERE, ONLY CARRIED
004140*FOR THE BEST-CANDIDATE SUMMARY LINE.
004150 3210-AFFICHER-UN-CANDIDAT.
004160*    COPY ONE TABLE ROW OUT BEFORE DISPLAYING ITS FIELDS.
004170     MOVE CND-ENTRY(WSS-CAND-IDX) TO WS-CANDIDATE-ROW.
004180     DISPLAY '  CANDIDATE............ ' ROW-TECHNIQUE-NAME.
004190     DISPLAY '    EFFECTIVENESS....... ' ROW-EFFECTIVENESS.
004200     DISPLAY '    COST CLASS.......... ' ROW-COST-CLASS.
004210     ADD 1 TO WSS-CAND-IDX.
004220 3210-EXIT.
004230     EXIT.
004240
004250*===============================================================*
004260*SELECTION DE LA MEILLEURE CANDIDATE
004270*(PICK THE BEST CANDIDATE BY THE REQUESTED PRIORITY)
004280
004290*STARTS WITH THE FIRST CANDIDATE AS THE PROVISIONAL BEST, THEN
004300*COMPARES EVERY REMAINING CANDIDATE AGAINST IT.  A SINGLE-
004310*CANDIDATE TYPE SKIPS THE COMPARE LOOP ENTIRELY - THE FIRST
004320*CANDIDATE IS TRIVIALLY THE BEST.  CALLED ONLY WHEN
004330*WSS-CAND-COUNT IS GREATER THAN ZERO.
004340 3300-SELECTIONNER-MEILLEURE.
004350*    SEED THE PROVISIONAL BEST WITH THE FIRST CANDIDATE.
004360     MOVE CND-ENTRY(WSS-CAND-START) TO WS-BEST-CANDIDATE.
004370     MOVE WSS-CAND-START TO WSS-BEST-IDX.
004380     IF WSS-CAND-COUNT > 1
004390         ADD 1 TO WSS-BEST-IDX
004400         PERFORM 3310-COMPARER-CANDIDAT THRU 3310-EXIT
004410             VARYING WSS-CAND-IDX FROM WSS-BEST-IDX BY 1
004420             UNTIL WSS-CAND-IDX > (WSS-CAND-START +
004430                 WSS-CAND-COUNT - 1)
004440     END-IF.
004450     DISPLAY '  BEST PICK............ ' BEST-TECHNIQUE-NAME.
004460 3300-EXIT.
004470     EXIT.
004480
004490*COMPARES ONE CANDIDATE AGAINST THE CURRENT PROVISIONAL BEST,
004500*USING THE PRIORITY REQUESTED FOR THIS TEST CASE.  UNDER THE
004510*COST PRIORITY THE COMPARE IS A PLAIN ALPHABETIC "<" ON THE
004520*COST-CLASS TEXT (ERG-0088) - HIGH SORTS AHEAD OF LOW AND
004530*MEDIUM ALPHABETICALLY, WHICH IS WHY THIS SELECTS THE HIGH-
004540*COST CANDIDATE FIRST UNDER A "LOWEST WINS" READING; THIS IS
004550*A KNOWN QUIRK THE SHOP HAS DECIDED NOT TO "FIX" (ERG-0088).
004560*CALLED ONCE PER REMAINING CANDIDATE BY THE VARYING PERFORM
004570*IN 3300-SELECTIONNER-MEILLEURE.
004580 3310-COMPARER-CANDIDAT.
004590     IF ESSAI-PRIO-EFFECT OF WS-ESSAI-COURANT
004600*        HIGHER EFFECTIVENESS ALWAYS WINS UNDER THIS PRIORITY.
004610         IF CND-EFFECTIVENESS(WSS-CAND-IDX) > BEST-EFFECTIVENESS
004620             MOVE CND-ENTRY(WSS-CAND-IDX) TO WS-BEST-CANDIDATE
004630         END-IF
004640     ELSE
004650         IF CND-COST-CLASS(WSS-CAND-IDX) < BEST-COST-CLASS        ERG-0088
004660             MOVE CND-ENTRY(WSS-CAND-IDX) TO WS-BEST-CANDIDATE
004670         END-IF
004680     END-IF.
004690 3310-EXIT.
004700     EXIT.
004710
004720*===============================================================*
004730*CLE DE CONTAMINATION INCONNUE
004740*(UNKNOWN CONTAMINATION-TYPE KEY - HELP-DESK ERROR DISPLAY)
004750
004760*PRINTS THE ERROR LINE FOR A CONTAMINATION TYPE NOT FOUND IN
004770*THE FIVE-ENTRY DIRECTORY.  THE SEARCH KEY ITSELF IS INCLUDED
004780*ON THE LINE SO THE HELP DESK DOES NOT HAVE TO GO FISHING
004790*THROUGH THE DRIVER TABLE TO FIND OUT WHAT WAS LOOKED UP
004800*(ERG-0171).  THIS IS THE ONLY PLACE IN THE PROGRAM WHERE
004810*TECH-SEARCH-UNKNOWN DRIVES ANY OUTPUT.
004820 3400-AFFICHER-ERREUR.
004830*    ONE DISPLAY, TWO LINES OF SOURCE - THE KEY IS CONCATENATED
004840*    ON AFTER THE FIXED MESSAGE TEXT.
004850     DISPLAY 'ERG-0067 UNKNOWN CONTAMINATION TYPE - ERROR '       ERG-0067
004860         EC-CONTAM-TYPE.
004870 3400-EXIT.
004880     EXIT.

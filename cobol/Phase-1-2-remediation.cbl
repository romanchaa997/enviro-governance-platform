000010******************************************************************
000020*PROGRAM:      2-REMEDIATION
000030*SYSTEM:       ENVIRONMENTAL REMEDIATION AND GOVERNANCE BATCH
000040*AUTHOR:       R. DELACROIX
000050*INSTALLATION: ENV-REG DATA CENTER
000060*DATE-WRITTEN: 01/14/1987
000070*PURPOSE:      BUILDS THE BIO-REMEDIATION STRATEGY CATALOGUE
000080*              FOR EACH CONTAMINATED-SITE REQUEST AND WRITES THE
000090*              STRATEGY DETAIL AND PLAN-SUMMARY EXTRACTS.
000100*
000110*PROCESSING NOTES:
000120*  ONE STRATEGY CATALOGUE IS BUILT PER INCOMING REQUEST FROM A
000130*  FIXED IN-CORE TABLE KEYED BY BUDGET TIER (LOW/MEDIUM/HIGH).
000140*  CRISPR IS SUPPRESSED AT THE LOW TIER PER ENGINEERING STANDARD
000150*  ERG-0058.  THE RESULTING CATALOGUE IS SORTED EFFECTIVENESS
000160*  DESCENDING BEFORE THE STRATEGY DETAIL RECORDS ARE WRITTEN.
000170*  NO DATABASE OR SORT VERB IS USED - THE CATALOGUE IS SMALL
000180*  ENOUGH (AT MOST 4 ENTRIES) THAT AN IN-LINE EXCHANGE SORT
000190*  OVER THE WORKING-STORAGE TABLE IS CHEAPER THAN INVOKING THE
000200*  SORT FACILITY.
000210*TECTONICS:    COBC
000220******************************************************************
000230*CHANGE LOG
000240*-----------------------------------------------------------------
000250*DATE       INIT  REQ#      DESCRIPTION
000260*-----------------------------------------------------------------
000270*01/14/87   RDC   ERG-0012  ORIGINAL CODING - REPLACES THE
000280*                           MANUAL STRATEGY WORKSHEET PROCESS.
000290*06/03/87   RDC   ERG-0031  ADDED HYBRID AGENT ENTRY TO THE
000300*                           FIXED CATALOGUE TABLE.
000310*11/19/88   MKO   ERG-0058  ADDED CRISPR ENTRY, EXCLUDED AT THE
000320*                           LOW BUDGET TIER PER ENGINEERING.
000330*04/02/90   MKO   ERG-0074  CORRECTED EFFECTIVENESS SORT - TIES
000340*                           WERE NOT HOLDING GENERATION ORDER.
000350*09/27/91   SVQ   ERG-0090  ADDED GRAND-TOTAL END OF JOB REPORT.
000360*02/11/93   SVQ   ERG-0103  WIDENED COMBINED-COST TO 9 DIGITS -
000370*                           HIGH TIER REQUESTS WERE TRUNCATING.
000380*08/15/95   TLJ   ERG-0131  ADDED UPSI-0 TRACE SWITCH FOR THE
000390*                           SORT-EXCHANGE DIAGNOSTIC DISPLAY.
000400*03/30/98   TLJ   ERG-0149  YEAR 2000 REVIEW - NO DATE FIELDS
000410*                           IN THIS PROGRAM, NO CHANGE REQUIRED.
000420*07/22/99   PVN   ERG-0162  MINOR CLEANUP OF PARAGRAPH NUMBERING
000430*                           FOR THE NEW OPERATIONS RUNBOOK.
000440*09/18/02   AMR   ERG-0170  VERIFIED EFFECTIVENESS/COST TABLE
000450*                           AGAINST REVISED ENGINEERING STANDARD -
000460*                           VALUES UNCHANGED.
000470*10/04/04   AMR   ERG-0181  EXPANDED IN-LINE COMMENTARY ON EACH
000480*                           CATALOGUE FIELD AND WORK AREA PER
000490*                           THE DOCUMENTATION STANDARDS REVIEW.
000500*-----------------------------------------------------------------
000510 IDENTIFICATION DIVISION.
000520 PROGRAM-ID. 2-REMEDIATION.
000530 AUTHOR. R. DELACROIX.
000540 INSTALLATION. ENV-REG DATA CENTER.
000550 DATE-WRITTEN. 01/14/1987.
000560 DATE-COMPILED.
000570 SECURITY. NONE.
000580******************************************************************
000590 ENVIRONMENT DIVISION.
000600 CONFIGURATION SECTION.
000610*SPECIAL-NAMES BLOCK - THREE ENTRIES:
000620*  C01          PRINTER CHANNEL FOR TOP-OF-FORM (UNUSED BY THIS
000630*               PROGRAM - CARRIED FOR CONSISTENCY WITH THE REST
000640*               OF THE ERG SUITE, WHICH DOES SHARE THIS COPY OF
000650*               SPECIAL-NAMES).  THIS PROGRAM HAS NO PRINTED
000660*               REPORT OF ITS OWN.
000670*  TIER-DIGIT   CLASS TEST FOR THE ONE-DIGIT TIER INDEX (1-3)
000680*               USED AS A DEFENSIVE CHECK IN 2110-DETERMINER-
000690*               PALIER.
000700*  UPSI-0       OPERATOR TRACE SWITCH - WHEN ON, THE SORT-
000710*               EXCHANGE STEP DISPLAYS EACH SWAP (ERG-0131).
000720 SPECIAL-NAMES.
000730     C01 IS TOP-OF-FORM
000740     CLASS TIER-DIGIT IS '1' THRU '3'
000750     UPSI-0 ON STATUS IS WS-TRACE-SWITCH-ON
000760            OFF STATUS IS WS-TRACE-SWITCH-OFF.
000770 INPUT-OUTPUT SECTION.
000780 FILE-CONTROL.
000790
000800*Phase-1-input - one contaminated-site remediation request per
000810*record; SPEC record layout "Remediation request".
000820 SELECT F-REQUEST ASSIGN TO "REMEDIATION-REQUEST"
000830     ORGANIZATION LINE SEQUENTIAL.
000840
000850*Phase-2-output - one strategy detail record per generated
000860*strategy; SPEC record layout "Remediation strategy".
000870 SELECT F-STRATEGY ASSIGN TO "STRATEGY-OUT"
000880     ORGANIZATION LINE SEQUENTIAL.
000890
000900*Phase-3-output - one plan-summary record per request, with the
000910*STRATEGY-COUNT/TOTAL-TIMELINE-DAYS/COMBINED-COST totals; SPEC
000920*record layout "Remediation plan summary".
000930 SELECT F-PLAN ASSIGN TO "PLAN-SUMMARY-OUT"
000940     ORGANIZATION LINE SEQUENTIAL.
000950
000960******************************************************************
000970 DATA DIVISION.
000980 FILE SECTION.
000990
001000*Incoming remediation request - 136 bytes, fixed format, one
001010*record per contaminated site to be evaluated.
001020 FD  F-REQUEST.
001030*    ALL 136 BYTES OF THE INCOMING RECORD ARE SPOKEN FOR - NO
001040*    ROOM LEFT FOR A FILLER PAD ON THIS ONE.  THIS IS THE ONE
001050*    RECORD IN THE PROGRAM WITHOUT A TRAILING FILLER; EVERY
001060*    OTHER 01-LEVEL BELOW CARRIES ONE.
001070 01  F-REQUEST-ENREG.
001080*    UNIQUE REQUEST KEY, CARRIED THROUGH TO EVERY STRATEGY AND
001090*    PLAN-SUMMARY RECORD WRITTEN FOR THIS REQUEST.
001100     05 RQ-REQUEST-ID           PIC X(10).
001110*    FREE-TEXT DESCRIPTION OF THE POLLUTION FOUND AT THE SITE -
001120*    INFORMATIONAL ONLY, NOT USED IN ANY CALCULATION BELOW.
001130     05 RQ-POLLUTION-DESC       PIC X(60).
001140*    SITE TYPE, E.G. WASTEWATER, CONTAM-LAND - INFORMATIONAL
001150*    ONLY ON THIS PROGRAM'S OUTPUT, NOT A SELECTION KEY.
001160     05 RQ-SITE-TYPE            PIC X(30).
001170*    SITE LOCATION TEXT - INFORMATIONAL, CARRIED FOR THE
001180*    OPERATIONS RUNBOOK BUT NOT REFERENCED BY ANY PARAGRAPH.
001190     05 RQ-LOCATION             PIC X(30).
001200*    BUDGET TIER DRIVES THE WHOLE CATALOGUE BUILD - SEE
001210*    2110-DETERMINER-PALIER.  88-LEVELS BELOW MIRROR THE THREE
001220*    VALID VALUES FROM THE SPEC.
001230     05 RQ-BUDGET-TIER          PIC X(06).
001240         88 RQ-TIER-LOW             VALUE 'LOW   '.
001250         88 RQ-TIER-MEDIUM          VALUE 'MEDIUM'.
001260         88 RQ-TIER-HIGH            VALUE 'HIGH  '.
001270
001280*Alternate key-only view of the request record, used to
001290*DISPLAY the key without qualifying the whole group.
001300 01  F-REQUEST-ALT REDEFINES F-REQUEST-ENREG.
001310     05 RQK-REQUEST-ID          PIC X(10).
001320     05 FILLER                  PIC X(126).
001330
001340*Outgoing strategy detail - one record per generated strategy,
001350*ranked 1..N by descending effectiveness.  101 bytes, SPEC
001360*record layout "Remediation strategy".
001370 FD  F-STRATEGY.
001380 01  F-STRATEGY-ENREG.
001390*    PARENT REQUEST KEY - COPIED FROM RQ-REQUEST-ID, TIES THIS
001400*    STRATEGY DETAIL LINE BACK TO ITS ORIGINATING REQUEST AND
001410*    TO THE PLAN-SUMMARY RECORD WRITTEN RIGHT AFTER IT.
001420     05 ST-REQUEST-ID           PIC X(10).
001430*    RANK WITHIN THE REQUEST, 1 = MOST EFFECTIVE, ASSIGNED BY
001440*    THE SORT IN 2200-TRIER-CATALOGUE.
001450     05 ST-STRATEGY-SEQ         PIC 9(02).
001460*    FUNGAL / BACTERIAL / CRISPR / HYBRID - ONE OF THE FOUR
001470*    FIXED CATALOGUE AGENT TYPES.
001480     05 ST-AGENT-TYPE           PIC X(20).
001490*    DISPLAY NAME FOR THE STRATEGY, E.G. "MYCOREMEDIATION -
001500*    PLEUROTUS AND TRAMETES".
001510     05 ST-STRATEGY-NAME        PIC X(50).
001520*    EFFECTIVENESS 0.000-1.000, FROM THE BUDGET-TIER CATALOGUE.
001530     05 ST-EFFECTIVENESS        PIC 9V999.
001540*    DURATION IN DAYS, FIXED PER AGENT TYPE REGARDLESS OF TIER.
001550     05 ST-TIMELINE-DAYS        PIC 9(04).
001560*    WHOLE-CURRENCY COST ESTIMATE, WIDENED TO 7 DIGITS UNDER
001570*    ERG-0103 AFTER HIGH-TIER REQUESTS WERE TRUNCATING.
001580     05 ST-COST-ESTIMATE        PIC 9(07).                        ERG-0103
001590     05 FILLER                  PIC X(04).
001600
001610*Outgoing plan summary - one record per request, with the
001620*request's combined totals.  28 bytes, SPEC record layout
001630*"Remediation plan summary".
001640 FD  F-PLAN.
001650 01  F-PLAN-ENREG.
001660*    PARENT REQUEST KEY - COPIED FROM RQ-REQUEST-ID.
001670     05 PL-REQUEST-ID           PIC X(10).
001680*    NUMBER OF STRATEGIES GENERATED FOR THIS REQUEST - 3 AT THE
001690*    LOW TIER (CRISPR SUPPRESSED), 4 AT MEDIUM OR HIGH.
001700     05 PL-STRATEGY-COUNT       PIC 9(02).
001710*    SUM OF THE TIMELINE-DAYS OF EVERY GENERATED STRATEGY.
001720     05 PL-TOTAL-TIMELINE-DAYS  PIC 9(05).
001730*    SUM OF THE COST-ESTIMATE OF EVERY GENERATED STRATEGY - NO
001740*    ROUNDING NEEDED, WHOLE-UNIT AMOUNTS ADD EXACTLY.
001750     05 PL-COMBINED-COST        PIC 9(09).
001760     05 FILLER                  PIC X(02).
001770
001780******************************************************************
001790 WORKING-STORAGE SECTION.
001800
001810*THE BLANK LINES BETWEEN DIVISIONS AND GROUPS BELOW ARE LEFT
001820*OPEN TO MATCH THE REST OF THE ERG SUITE - THE SHOP STYLE
001830*KEEPS A PHYSICAL SPACE BETWEEN FD AND 01 GROUPS RATHER THAN
001840*RUNNING THEM TOGETHER.
001850
001860*DATA-NAME PREFIX KEY FOR THIS PROGRAM:
001870*  RQ-   INCOMING REQUEST RECORD FIELDS
001880*  ST-   OUTGOING STRATEGY DETAIL RECORD FIELDS
001890*  PL-   OUTGOING PLAN-SUMMARY RECORD FIELDS
001900*  CAT-  FIXED BUDGET-TIER CATALOGUE TABLE FIELDS
001910*  WSG-  PER-REQUEST GENERATED-STRATEGY WORK FIELDS
001920*  WSC-  ONE-ENTRY SORT-EXCHANGE SWAP BUFFER FIELDS
001930*  WSS-  SUBSCRIPTS, COUNTERS AND OTHER COMP WORK FIELDS
001940
001950*TABLE SUBSCRIPTS - ALL HELD BINARY (COMP) PER SHOP STANDARD.
001960*WSS-STRATEGY-IDX WALKS THE CATALOGUE WHILE BUILDING A
001970*REQUEST'S STRATEGY LIST; WSS-SORT-IDX/-IDX2 DRIVE THE
001980*EXCHANGE-SORT PASSES IN 2200-TRIER-CATALOGUE.
001990 77  WSS-STRATEGY-IDX           PIC 9(02) COMP.
002000 77  WSS-SORT-IDX                PIC 9(02) COMP.
002010 77  WSS-SORT-IDX2                PIC 9(02) COMP.
002020*BUDGET-TIER INDEX, 1=LOW/2=MEDIUM/3=HIGH, SET ONCE PER
002030*REQUEST BY 2110-DETERMINER-PALIER AND USED TO SUBSCRIPT
002040*CAT-TIER-VALEURS BELOW.
002050 77  WSS-PALIER-IDX              PIC 9(01) COMP.
002060
002070*Budget-tier catalogue, held as one compile-time literal and
002080*overlaid by the OCCURS table it feeds - the shop's usual
002090*way of loading a fixed constant table without a parameter
002100*file.  Entry order is FUNGAL / BACTERIAL / CRISPR / HYBRID.
002110 01  WS-CATALOGUE-LITERAL.
002120*    ENTRY 1 OF 4 - FUNGAL (MYCOREMEDIATION, PLEUROTUS AND
002130*    TRAMETES).  TIMELINE 90 DAYS AT EVERY TIER; EFFECTIVENESS
002140*    AND COST CLIMB TOGETHER FROM LOW THROUGH HIGH TIER.
002150     05 FILLER PIC X(36) VALUE
002160        'FUNGAL              MYCOREMEDIATION '.
002170     05 FILLER PIC X(36) VALUE
002180        '- PLEUROTUS AND TRAMETES          00'.
002190     05 FILLER PIC X(36) VALUE
002200        '90075000300000850005000009200080000N'.
002210*    ENTRY 2 OF 4 - BACTERIAL (NITRIFYING AND DENITRIFYING
002220*    CONSORTIUM).  TIMELINE 60 DAYS AT EVERY TIER - THE
002230*    SHORTEST OF THE FOUR AGENT TYPES IN THE CATALOGUE.
002240     05 FILLER PIC X(36) VALUE
002250        'BACTERIAL           NITRIFYING AND D'.
002260     05 FILLER PIC X(36) VALUE
002270        'ENITRIFYING CONSORTIUM            00'.
002280     05 FILLER PIC X(36) VALUE
002290        '60070000250000780004000008800065000N'.
002300*    ENTRY 3 OF 4 - CRISPR (HEAVY METAL BIOACCUMULATORS).
002310*    EXCLUDED AT THE LOW TIER (TRAILING SWITCH = Y, SEE
002320*    CAT-LOW-EXCLUDE-SW BELOW); SAME EFFECTIVENESS/COST AT
002330*    EVERY TIER WHERE IT DOES APPEAR.  TIMELINE 120 DAYS.
002340     05 FILLER PIC X(36) VALUE
002350        'CRISPR              HEAVY METAL BIOA'.
002360     05 FILLER PIC X(36) VALUE
002370        'CCUMULATORS (CRISPR)              01'.
002380     05 FILLER PIC X(36) VALUE
002390        '20095001200000950012000009500120000Y'.
002400*    ENTRY 4 OF 4 - HYBRID (FUNGAL-BACTERIAL-PLANT).  TIMELINE
002410*    150 DAYS AT EVERY TIER, HIGHEST EFFECTIVENESS OF THE FOUR
002420*    AT EVERY TIER - ALSO THE LONGEST TIMELINE AND THE
002430*    HIGHEST COST OF THE FOUR AGENT TYPES.
002440     05 FILLER PIC X(36) VALUE
002450        'HYBRID              FUNGAL-BACTERIAL'.
002460     05 FILLER PIC X(36) VALUE
002470        '-PLANT HYBRID SYSTEM              01'.
002480     05 FILLER PIC X(36) VALUE
002490        '50082000450000900007500009700130000N'.
002500
002510*ALL 432 BYTES OF THE LITERAL ARE CLAIMED BY THE FOUR
002520*CATALOGUE ENTRIES - NO ROOM LEFT FOR A FILLER PAD HERE.
002530*EACH 108-BYTE ENTRY DECODES AS: 20 BYTES AGENT TYPE, 50 BYTES
002540*STRATEGY NAME, 4 DIGITS TIMELINE, THEN THREE 11-BYTE TIER
002550*BLOCKS (4-DIGIT EFFECTIVENESS INCLUDING IMPLIED DECIMAL, 7-
002560*DIGIT COST) FOR LOW/MEDIUM/HIGH IN THAT ORDER, AND A TRAILING
002570*1-BYTE LOW-TIER-EXCLUDE FLAG.
002580 01  WS-CATALOGUE-MODELE REDEFINES WS-CATALOGUE-LITERAL.
002590     05 CAT-ENTREE OCCURS 4 TIMES.
002600*        AGENT TYPE NAME - MOVED STRAIGHT TO THE STRATEGY
002610*        RECORD'S ST-AGENT-TYPE FIELD.
002620         10 CAT-AGENT-TYPE        PIC X(20).
002630*        DISPLAY NAME FOR THE STRATEGY.
002640         10 CAT-STRATEGY-NAME     PIC X(50).
002650*        FIXED TIMELINE IN DAYS - DOES NOT VARY BY TIER.
002660         10 CAT-TIMELINE-DAYS     PIC 9(04).
002670*        ONE EFFECTIVENESS/COST PAIR PER BUDGET TIER, INDEXED
002680*        BY WSS-PALIER-IDX (1=LOW, 2=MEDIUM, 3=HIGH).
002690         10 CAT-TIER-VALEURS OCCURS 3 TIMES.
002700             15 CAT-EFFECTIVENESS PIC 9V999.
002710             15 CAT-COST          PIC 9(07).
002720*        Y = SUPPRESS THIS AGENT AT THE LOW TIER (CRISPR
002730*        ONLY); N = ALWAYS GENERATE IT.  TESTED IN
002740*        2120-AJOUTER-ENTREE.
002750         10 CAT-LOW-EXCLUDE-SW    PIC X(01).
002760             88 CAT-EXCLUDED-AT-LOW    VALUE 'Y'.
002770             88 CAT-INCLUDED-AT-LOW    VALUE 'N'.
002780
002790*Strategies generated for the current request, rank 1..4,
002800*sorted effectiveness descending before they are written.
002810 01  WS-STRATEGIE-TABLE.
002820*    NUMBER OF ENTRIES ACTUALLY LOADED FOR THIS REQUEST (3 OR
002830*    4, DEPENDING ON WHETHER CRISPR WAS SUPPRESSED).
002840     05 WSG-COUNT                PIC 9(02) COMP.
002850*    ONE SLOT PER CATALOGUE ENTRY, IN FINAL SORT ORDER.
002860     05 WS-STRATEGIE OCCURS 4 TIMES.
002870*        COPIED STRAIGHT FROM CAT-AGENT-TYPE AT BUILD TIME.
002880         10 WSG-AGENT-TYPE       PIC X(20).
002890*        COPIED STRAIGHT FROM CAT-STRATEGY-NAME AT BUILD TIME.
002900         10 WSG-STRATEGY-NAME    PIC X(50).
002910*        SORT KEY - DESCENDING, SEE 2200-TRIER-CATALOGUE.
002920         10 WSG-EFFECTIVENESS    PIC 9V999.
002930*        FIXED PER AGENT TYPE, CARRIED THROUGH UNCHANGED.
002940         10 WSG-TIMELINE-DAYS    PIC 9(04).
002950*        TIER-SPECIFIC COST, SELECTED AT BUILD TIME.
002960         10 WSG-COST-ESTIMATE    PIC 9(07).
002970     05 FILLER                   PIC X(01).
002980
002990*One-entry swap buffer for the exchange sort below, with an
003000*alternate key/value view used only by the trace display.
003010 01  WS-CURRENT-STRATEGIE.
003020     05 WSC-AGENT-TYPE           PIC X(20).
003030     05 WSC-STRATEGY-NAME        PIC X(50).
003040     05 WSC-EFFECTIVENESS        PIC 9V999.
003050     05 WSC-TIMELINE-DAYS        PIC 9(04).
003060     05 WSC-COST-ESTIMATE        PIC 9(07).
003070     05 FILLER                   PIC X(01).
003080
003090*ALTERNATE KEY/VALUE VIEW USED ONLY BY THE TRACE DISPLAY IN
003100*2230-ECHANGER-ENTREES (ERG-0131) - NOT REFERENCED BY ANY
003110*CALCULATION.
003120 01  WS-CURRENT-STRATEGIE-ALT REDEFINES WS-CURRENT-STRATEGIE.
003130     05 WSC-ALT-KEY               PIC X(70).
003140     05 WSC-ALT-VALEURS           PIC X(16).
003150
003160*Running totals for the current request - reset at the start
003170*of 2300-ECRIRE-STRATEGIES and written to the plan-summary
003180*record.
003190 01  WS-TOTAUX-PLAN.
003200     05 WSG-TOTAL-TIMELINE        PIC 9(05).
003210     05 WSG-TOTAL-COST            PIC 9(09).
003220     05 FILLER                    PIC X(01).
003230
003240*End-of-job grand totals, with an alternate display view
003250*used only for the run-summary trace line.
003260 01  WS-GRAND-TOTAUX.
003270*    COUNT OF REQUESTS READ AND FULLY PROCESSED THIS RUN.
003280     05 WSS-REQUETES-TRAITEES     PIC 9(07) COMP.
003290*    COUNT OF STRATEGY DETAIL RECORDS WRITTEN THIS RUN.
003300     05 WSS-STRATEGIES-ECRITES    PIC 9(07) COMP.
003310*    GRAND TOTAL OF PL-COMBINED-COST ACROSS EVERY REQUEST.
003320     05 WSS-COUT-GLOBAL           PIC 9(11) COMP.
003330     05 FILLER                    PIC X(01).
003340
003350*DISPLAY-USAGE TWIN OF WS-GRAND-TOTAUX - COMP FIELDS DO NOT
003360*DISPLAY CLEANLY ON EVERY COMPILER, SO THE RUN-SUMMARY MOVES
003370*THE COUNTERS HERE FIRST (SEE 9000-FIN-TRAITEMENT).
003380 01  WS-GRAND-TOTAUX-ALT REDEFINES WS-GRAND-TOTAUX.
003390     05 WSGA-REQUETES             PIC 9(07).
003400     05 WSGA-STRATEGIES           PIC 9(07).
003410     05 WSGA-COUT                 PIC 9(11).
003420     05 FILLER                    PIC X(01).
003430
003440*ONE-DIGIT TEXT VIEW OF WSS-PALIER-IDX, TESTED AGAINST THE
003450*TIER-DIGIT CLASS AS A DEFENSIVE CHECK IN 2110-DETERMINER-
003460*PALIER.
003470 01  WS-PALIER-DIGIT.
003480     05 WSD-DIGIT                 PIC X(01).
003490     05 FILLER                    PIC X(01).
003500
003510*End-of-file flag for F-REQUEST - the shop's standard
003520*FIN-ENREG/88-FF idiom, tested by the main PERFORM UNTIL FF.
003530 01  FILE-WORKING-MANAGER.
003540 * ++===                                fin article rencontre ===++
003550     05  FIN-ENREG                PIC  X(01) VALUE  SPACE.
003560         88  FF                              VALUE  HIGH-VALUE.
003570     05  FILLER                   PIC  X(01).
003580
003590******************************************************************
003600 PROCEDURE DIVISION.
003610
003620*PARAGRAPH INDEX:
003630*  0000  MAIN LINE
003640*  1000  OPEN FILES / INITIALIZE GRAND TOTALS
003650*  2000  PROCESS ONE REQUEST (READ / BUILD / SORT / WRITE)
003660*  2100  BUILD THE STRATEGY CATALOGUE FOR THE REQUEST
003670*  2200  SORT THE CATALOGUE EFFECTIVENESS DESCENDING
003680*  2300  WRITE STRATEGY DETAIL AND PLAN-SUMMARY RECORDS
003690*  9000  PRINT END-OF-JOB GRAND TOTALS
003700*  9900  CLOSE FILES
003710
003720*MAIN LINE - OPEN, PROCESS EVERY REQUEST UNTIL END OF FILE,
003730*PRINT THE RUN SUMMARY, CLOSE, AND STOP.  FOLLOWS THE SHOP'S
003740*STANDARD PERFORM-UNTIL-FF MAIN LOOP SHAPE.
003750 0000-MAIN-PROCEDURE.
003760*    OPEN FILES, ZERO THE GRAND TOTALS.
003770     PERFORM 1000-OUVERTURE-FICHIERS THRU 1000-EXIT.
003780*    ONE ITERATION PER INCOMING REQUEST - TESTED AT THE TOP OF
003790*    EACH LOOP, THE USUAL SHOP PATTERN FOR A READ-AHEAD IS NOT
003800*    NEEDED HERE SINCE THE FIRST READ HAPPENS INSIDE THE
003810*    PERFORMED PARAGRAPH ITSELF.
003820     PERFORM 2000-TRAITER-DEMANDE THRU 2000-EXIT
003830         UNTIL FF.
003840*    PRINT THE END-OF-JOB GRAND TOTALS.
003850     PERFORM 9000-FIN-TRAITEMENT THRU 9000-EXIT.
003860*    CLOSE FILES AND END THE RUN.
003870     PERFORM 9900-FERMETURE-FICHIERS THRU 9900-EXIT.
003880     STOP RUN.
003890 0000-EXIT.
003900     EXIT.
003910
003920*===============================================================*
003930*OUVERTURE DES FICHIERS
003940
003950*OPENS THE INPUT REQUEST FILE AND BOTH OUTPUT FILES, AND
003960*ZEROES THE END-OF-JOB GRAND TOTALS BEFORE THE FIRST REQUEST
003970*IS READ.  RUNS EXACTLY ONCE, FIRST THING IN THE JOB.
003980 1000-OUVERTURE-FICHIERS.
003990     OPEN INPUT F-REQUEST.
004000     OPEN OUTPUT F-STRATEGY F-PLAN.
004010     INITIALIZE WS-GRAND-TOTAUX.
004020 1000-EXIT.
004030     EXIT.
004040
004050*===============================================================*
004060*TRAITEMENT D'UNE DEMANDE
004070*(PROCESS ONE INCOMING REMEDIATION REQUEST)
004080
004090*BATCH FLOW STEPS 1-4 (SPEC "REMEDIATION STRATEGY GENERATOR"):
004100*READ ONE REQUEST, BUILD ITS STRATEGY CATALOGUE, SORT IT
004110*EFFECTIVENESS DESCENDING, AND WRITE THE STRATEGY/PLAN-
004120*SUMMARY RECORDS.  AT END OF FILE, SET FF AND FALL THROUGH -
004130*THE MAIN LOOP TESTS FF BEFORE CALLING THIS PARAGRAPH AGAIN.
004140*THIS IS THE ONLY PARAGRAPH THAT READS F-REQUEST.
004150 2000-TRAITER-DEMANDE.
004160*    AT END OF FILE, SET THE FF CONDITION AND LEAVE WITHOUT
004170*    DOING ANY FURTHER WORK - THE MAIN LOOP'S UNTIL FF TEST
004180*    THEN STOPS CALLING THIS PARAGRAPH.
004190     READ F-REQUEST
004200         AT END
004210             SET FF TO TRUE
004220             GO TO 2000-EXIT
004230     END-READ
004240*    BUILD STEP - LOAD THE TIER-APPROPRIATE CATALOGUE ENTRIES.
004250     PERFORM 2100-BATIR-CATALOGUE THRU 2100-EXIT.
004260*    SORT STEP - EFFECTIVENESS DESCENDING, TIES STABLE.
004270     PERFORM 2200-TRIER-CATALOGUE THRU 2200-EXIT.
004280*    WRITE STEP - STRATEGY DETAIL RECORDS AND PLAN SUMMARY.
004290     PERFORM 2300-ECRIRE-STRATEGIES THRU 2300-EXIT.
004300 2000-EXIT.
004310     EXIT.
004320
004330*BUILDS THE STRATEGY LIST FOR THE CURRENT REQUEST BY WALKING
004340*ALL FOUR CATALOGUE ENTRIES IN FIXED ORDER (FUNGAL, BACTERIAL,
004350*CRISPR, HYBRID) - TIES IN THE LATER SORT KEEP THIS GENERATION
004360*ORDER PER ERG-0074.
004370 2100-BATIR-CATALOGUE.
004380     MOVE 0 TO WSG-COUNT.
004390     PERFORM 2110-DETERMINER-PALIER THRU 2110-EXIT.               ERG-0058
004400     PERFORM 2120-AJOUTER-ENTREE THRU 2120-EXIT
004410         VARYING WSS-STRATEGY-IDX FROM 1 BY 1
004420         UNTIL WSS-STRATEGY-IDX > 4.
004430 2100-EXIT.
004440     EXIT.
004450
004460*MAPS RQ-BUDGET-TIER TO THE 1/2/3 CATALOGUE-COLUMN INDEX -
004470*LOW=1 (DEFAULT), MEDIUM=2, HIGH=3.  THE TRAILING CHECK
004480*VERIFIES THE RESULT IS A VALID SINGLE DIGIT BEFORE IT IS USED
004490*AS A SUBSCRIPT ANYWHERE ELSE IN THIS PROGRAM.
004500*CALLED ONCE PER REQUEST, BEFORE THE CATALOGUE IS WALKED.
004510 2110-DETERMINER-PALIER.
004520*    DEFAULT TO LOW (1) - COVERS BOTH THE EXPLICIT LOW TIER AND
004530*    ANY UNRECOGNIZED VALUE IN RQ-BUDGET-TIER.
004540     MOVE 1 TO WSS-PALIER-IDX.
004550     IF RQ-TIER-MEDIUM
004560         MOVE 2 TO WSS-PALIER-IDX
004570     END-IF.
004580     IF RQ-TIER-HIGH
004590         MOVE 3 TO WSS-PALIER-IDX
004600     END-IF.
004610*Defensive check - the tier index must print as a single
004620*digit 1 thru 3 (see SPECIAL-NAMES TIER-DIGIT class).
004630     MOVE WSS-PALIER-IDX TO WSD-DIGIT.
004640     IF WSD-DIGIT IS NOT TIER-DIGIT
004650         DISPLAY 'ERG-0074 INVALID TIER INDEX FOR ' RQK-REQUEST-ID
004660     END-IF.
004670 2110-EXIT.
004680     EXIT.
004690
004700*ADDS ONE CATALOGUE ENTRY TO THE REQUEST'S STRATEGY LIST,
004710*UNLESS IT IS CRISPR AND THE REQUEST IS LOW TIER (ERG-0058) -
004720*THAT COMBINATION SKIPS STRAIGHT TO THE EXIT WITHOUT
004730*INCREMENTING WSG-COUNT, SO THE LOW-TIER CATALOGUE ENDS UP
004740*WITH EXACTLY 3 ENTRIES.  CALLED ONCE PER CATALOGUE SLOT BY
004750*THE VARYING PERFORM IN 2100-BATIR-CATALOGUE.
004760 2120-AJOUTER-ENTREE.
004770*    THE ONE AND ONLY EXCLUSION RULE IN THIS PROGRAM - CRISPR
004780*    AT LOW TIER IS SKIPPED ENTIRELY, NOT JUST DE-RANKED.
004790     IF CAT-EXCLUDED-AT-LOW(WSS-STRATEGY-IDX) AND RQ-TIER-LOW
004800         GO TO 2120-EXIT
004810     END-IF.
004820     ADD 1 TO WSG-COUNT.
004830     MOVE CAT-AGENT-TYPE(WSS-STRATEGY-IDX)
004840         TO WSG-AGENT-TYPE(WSG-COUNT).
004850     MOVE CAT-STRATEGY-NAME(WSS-STRATEGY-IDX)
004860         TO WSG-STRATEGY-NAME(WSG-COUNT).
004870     MOVE CAT-TIMELINE-DAYS(WSS-STRATEGY-IDX)
004880         TO WSG-TIMELINE-DAYS(WSG-COUNT).
004890*TIER-SPECIFIC EFFECTIVENESS/COST, SELECTED BY WSS-PALIER-IDX
004900*FROM THE TWO-DIMENSIONAL CAT-TIER-VALEURS TABLE.
004910     MOVE CAT-EFFECTIVENESS(WSS-STRATEGY-IDX WSS-PALIER-IDX)
004920         TO WSG-EFFECTIVENESS(WSG-COUNT).
004930     MOVE CAT-COST(WSS-STRATEGY-IDX WSS-PALIER-IDX)
004940         TO WSG-COST-ESTIMATE(WSG-COUNT).
004950 2120-EXIT.
004960     EXIT.
004970
004980*===============================================================*
004990*TRI PAR EFFICACITE DECROISSANTE (ECHANGE STABLE)
005000*(STABLE, DESCENDING-EFFECTIVENESS EXCHANGE SORT)
005010
005020*DRIVES A STRAIGHT EXCHANGE (BUBBLE) SORT OVER THE SMALL FIXED
005030*WS-STRATEGIE TABLE, EFFECTIVENESS DESCENDING.  A ONE-OR-ZERO
005040*ENTRY CATALOGUE NEEDS NO SORTING AND FALLS STRAIGHT THROUGH.
005050 2200-TRIER-CATALOGUE.
005060*    A ONE-ENTRY (OR EMPTY) CATALOGUE CANNOT BE OUT OF ORDER -
005070*    SKIP THE SORT ENTIRELY RATHER THAN RUN A DEGENERATE PASS.
005080     IF WSG-COUNT < 2
005090         GO TO 2200-EXIT
005100     END-IF.
005110*    N-1 PASSES, CLASSIC STRAIGHT EXCHANGE SORT BOUND.
005120     PERFORM 2210-PASSE-TRI THRU 2210-EXIT
005130         VARYING WSS-SORT-IDX FROM 1 BY 1
005140         UNTIL WSS-SORT-IDX >= WSG-COUNT.
005150 2200-EXIT.
005160     EXIT.
005170
005180*ONE FULL PASS OF THE EXCHANGE SORT - COMPARES EVERY ADJACENT
005190*PAIR NOT YET SETTLED BY AN EARLIER PASS.
005200 2210-PASSE-TRI.
005210*    THE UPPER BOUND SHRINKS BY ONE EACH OUTER PASS - THE
005220*    LARGEST UNSETTLED ENTRY HAS ALREADY BUBBLED TO ITS FINAL
005230*    POSITION BY THE END OF THE PRIOR PASS.
005240     PERFORM 2220-COMPARER-ECHANGER THRU 2220-EXIT
005250         VARYING WSS-SORT-IDX2 FROM 1 BY 1
005260         UNTIL WSS-SORT-IDX2 > (WSG-COUNT - WSS-SORT-IDX).
005270 2210-EXIT.
005280     EXIT.
005290
005300*COMPARES ONE ADJACENT PAIR.  THE COMPARE IS A STRICT "<" SO
005310*EQUAL-EFFECTIVENESS ENTRIES ARE NEVER SWAPPED - THIS IS WHAT
005320*KEEPS TIES IN GENERATION ORDER PER ERG-0074.  BEFORE THIS
005330*FIX, A "<=" COMPARE WAS USED AND TIES WOULD FLIP-FLOP ON
005340*EVERY PASS, PRODUCING AN UNSTABLE AND UNPREDICTABLE ORDER.
005350 2220-COMPARER-ECHANGER.
005360     IF WSG-EFFECTIVENESS(WSS-SORT-IDX2) <
005370             WSG-EFFECTIVENESS(WSS-SORT-IDX2 + 1)                 ERG-0074
005380         PERFORM 2230-ECHANGER-ENTREES THRU 2230-EXIT
005390     END-IF.
005400 2220-EXIT.
005410     EXIT.
005420
005430*SWAPS TWO ADJACENT TABLE ENTRIES THROUGH THE ONE-ENTRY SWAP
005440*BUFFER.  WHEN THE UPSI-0 TRACE SWITCH IS ON, DISPLAYS THE KEY
005450*OF THE ENTRY THAT MOVED (ERG-0131 - OPERATOR DIAGNOSTIC ONLY,
005460*NO EFFECT ON THE OUTPUT FILES).  THE SWITCH IS SET FROM THE
005470*JOB'S UPSI PARAMETER STRING AT PROGRAM LOAD TIME AND IS OFF
005480*BY DEFAULT ON A NORMAL PRODUCTION RUN.
005490 2230-ECHANGER-ENTREES.
005500*    THREE-MOVE SWAP THROUGH THE ONE-ENTRY BUFFER - SAVE THE
005510*    LOW-SIDE ENTRY, SLIDE THE HIGH-SIDE ENTRY DOWN, THEN DROP
005520*    THE SAVED ENTRY INTO THE HIGH-SIDE SLOT.
005530     MOVE WS-STRATEGIE(WSS-SORT-IDX2)     TO WS-CURRENT-STRATEGIE.
005540     MOVE WS-STRATEGIE(WSS-SORT-IDX2 + 1)
005550         TO WS-STRATEGIE(WSS-SORT-IDX2).
005560     MOVE WS-CURRENT-STRATEGIE
005570         TO WS-STRATEGIE(WSS-SORT-IDX2 + 1).
005580     IF WS-TRACE-SWITCH-ON
005590         DISPLAY 'ERG-0131 SWAP KEY=' WSC-ALT-KEY                 ERG-0131
005600     END-IF.
005610 2230-EXIT.
005620     EXIT.
005630
005640*===============================================================*
005650*ECRITURE DES STRATEGIES ET DU PLAN
005660*(WRITES STRATEGY-OUT AND PLAN-SUMMARY-OUT FOR ONE REQUEST)
005670
005680*BATCH FLOW STEP 4: WRITES ONE STRATEGY RECORD PER SORTED
005690*ENTRY, THEN ONE PLAN-SUMMARY RECORD WITH THE REQUEST'S
005700*TOTALS, THEN ROLLS THE REQUEST INTO THE END-OF-JOB GRAND
005710*TOTALS (BATCH FLOW STEP 5).
005720 2300-ECRIRE-STRATEGIES.
005730*    RESET THIS REQUEST'S RUNNING TOTALS BEFORE THE WRITE LOOP.
005740     MOVE 0 TO WSG-TOTAL-TIMELINE.
005750     MOVE 0 TO WSG-TOTAL-COST.
005760     PERFORM 2310-ECRIRE-UNE-STRATEGIE THRU 2310-EXIT
005770         VARYING WSS-STRATEGY-IDX FROM 1 BY 1
005780         UNTIL WSS-STRATEGY-IDX > WSG-COUNT.
005790     PERFORM 2320-ECRIRE-PLAN THRU 2320-EXIT.
005800*    ROLL THIS REQUEST INTO THE END-OF-JOB GRAND TOTALS.
005810     ADD 1 TO WSS-REQUETES-TRAITEES.
005820     ADD WSG-COUNT TO WSS-STRATEGIES-ECRITES.
005830     ADD WSG-TOTAL-COST TO WSS-COUT-GLOBAL.
005840 2300-EXIT.
005850     EXIT.
005860
005870*WRITES ONE STRATEGY DETAIL RECORD AND ACCUMULATES ITS
005880*TIMELINE/COST INTO THIS REQUEST'S RUNNING TOTALS.  CALLED
005890*ONCE PER GENERATED STRATEGY, IN FINAL SORTED ORDER.
005900 2310-ECRIRE-UNE-STRATEGIE.
005910*    CLEAR THE OUTPUT RECORD BEFORE BUILDING IT - THE PREVIOUS
005920*    REQUEST'S VALUES MUST NOT LEAK THROUGH.
005930     INITIALIZE F-STRATEGY-ENREG.
005940     MOVE RQ-REQUEST-ID TO ST-REQUEST-ID.
005950*    RANK IS THE TABLE SUBSCRIPT ITSELF - ALREADY IN SORTED
005960*    ORDER BY THE TIME THIS PARAGRAPH RUNS.
005970     MOVE WSS-STRATEGY-IDX TO ST-STRATEGY-SEQ.
005980     MOVE WSG-AGENT-TYPE(WSS-STRATEGY-IDX) TO ST-AGENT-TYPE.
005990     MOVE WSG-STRATEGY-NAME(WSS-STRATEGY-IDX) TO ST-STRATEGY-NAME.
006000     MOVE WSG-EFFECTIVENESS(WSS-STRATEGY-IDX) TO ST-EFFECTIVENESS.
006010     MOVE WSG-TIMELINE-DAYS(WSS-STRATEGY-IDX) TO ST-TIMELINE-DAYS.
006020     MOVE WSG-COST-ESTIMATE(WSS-STRATEGY-IDX) TO ST-COST-ESTIMATE.
006030     WRITE F-STRATEGY-ENREG.
006040     ADD WSG-TIMELINE-DAYS(WSS-STRATEGY-IDX)
006050         TO WSG-TOTAL-TIMELINE.
006060     ADD WSG-COST-ESTIMATE(WSS-STRATEGY-IDX) TO WSG-TOTAL-COST.
006070 2310-EXIT.
006080     EXIT.
006090
006100*WRITES THE PLAN-SUMMARY RECORD FOR THE CURRENT REQUEST ONCE
006110*EVERY STRATEGY HAS BEEN WRITTEN AND TOTALLED.  CALLED EXACTLY
006120*ONCE PER REQUEST, AFTER THE LAST STRATEGY DETAIL RECORD.
006130 2320-ECRIRE-PLAN.
006140*    ONE PLAN-SUMMARY RECORD PER REQUEST, WRITTEN AFTER EVERY
006150*    STRATEGY FOR THE REQUEST IS ALREADY ON STRATEGY-OUT.
006160     INITIALIZE F-PLAN-ENREG.
006170     MOVE RQ-REQUEST-ID TO PL-REQUEST-ID.
006180     MOVE WSG-COUNT TO PL-STRATEGY-COUNT.
006190     MOVE WSG-TOTAL-TIMELINE TO PL-TOTAL-TIMELINE-DAYS.
006200     MOVE WSG-TOTAL-COST TO PL-COMBINED-COST.
006210     WRITE F-PLAN-ENREG.
006220 2320-EXIT.
006230     EXIT.
006240
006250*===============================================================*
006260*FIN DE TRAITEMENT - RAPPORT DES TOTAUX
006270*(END-OF-JOB GRAND-TOTAL REPORT)
006280
006290*BATCH FLOW STEP 5 / SPEC REPORT "REMEDIATION RUN SUMMARY" -
006300*PRINTS THE THREE END-OF-JOB GRAND TOTALS.  THE ALTERNATE
006310*DISPLAY-USAGE VIEW IS MOVED TO FIRST BECAUSE THE COUNTERS
006320*THEMSELVES ARE DECLARED COMP AND DO NOT DISPLAY CLEANLY ON
006330*EVERY COMPILER.  THIS PARAGRAPH RUNS EXACTLY ONCE, AFTER THE
006340*LAST REQUEST HAS BEEN FULLY WRITTEN AND BEFORE THE FILES
006350*ARE CLOSED.
006360 9000-FIN-TRAITEMENT.
006370*    MOVE THE COMP COUNTERS TO THE DISPLAY-USAGE REDEFINES
006380*    BEFORE PRINTING THEM.
006390     MOVE WS-GRAND-TOTAUX TO WS-GRAND-TOTAUX-ALT.
006400     DISPLAY 'REMEDIATION RUN SUMMARY'.
006410     DISPLAY 'REQUESTS PROCESSED..... ' WSGA-REQUETES.
006420     DISPLAY 'STRATEGIES WRITTEN..... ' WSGA-STRATEGIES.
006430     DISPLAY 'GRAND COMBINED COST.... ' WSGA-COUT.
006440 9000-EXIT.
006450     EXIT.
006460
006470*===============================================================*
006480*FERMETURE DES FICHIERS
006490*(CLOSE ALL FILES AND END THE RUN)
006500
006510*CLOSES ALL THREE FILES BEFORE STOP RUN.
006520 9900-FERMETURE-FICHIERS.
006530*    ALL THREE FILES CLOSE TOGETHER - THERE IS NOTHING ELSE
006540*    LEFT TO DO ONCE THE LAST REQUEST HAS BEEN WRITTEN.
006550     CLOSE F-REQUEST F-STRATEGY F-PLAN.
006560 9900-EXIT.
006570     EXIT.

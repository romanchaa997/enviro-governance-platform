000010******************************************************************
000020*PROGRAM:      5-CONSENSUS
000030*SYSTEM:       ENVIRONMENTAL REMEDIATION AND GOVERNANCE BATCH
000040*AUTHOR:       P. VENN
000050*INSTALLATION: ENV-REG DATA CENTER
000060*DATE-WRITTEN: 04/11/1990
000070*PURPOSE:      AVERAGES THE FOUR STAKEHOLDER VOTE VECTORS PER
000080*              POLICY, DERIVES AN OVERALL CONSENSUS FIGURE AND A
000090*              FOUR-TIER RECOMMENDATION, AND PRINTS THE ANALYSIS.
000100*              NO OUTPUT FILE - CONSOLE LISTING ONLY.
000110*PROCESSING NOTES:
000120*  STAKEHOLDER-VOTE ARRIVES PRESORTED ASCENDING ON POLICY-ID,
000130*  ONE CARD PER STAKEHOLDER PER POLICY, EACH CARD CARRYING ALL
000140*  FOUR VECTOR SCORES (ENVIRONMENT, HEALTH, ECONOMY, SPEED) SIDE
000150*  BY SIDE RATHER THAN ONE SCORE PER CARD - A DIFFERENT SHAPE OF
000160*  INPUT THAN THE SISTER PROGRAM 4-GOVERNANCE, WHICH TAKES ONE
000170*  NAMED VECTOR PER CARD.  THIS PROGRAM RUNS A LOOK-AHEAD CONTROL
000180*  BREAK ON POLICY-ID, CLOSING A POLICY OUT ONLY WHEN THE NEXT
000190*  CARD (OR END OF FILE) PROVES NO MORE STAKEHOLDERS REMAIN FOR
000200*  IT.  THIS PROGRAM WRITES NO OUTPUT FILE OF ITS OWN - IT IS A
000210*  SECOND, INDEPENDENT OPINION ON THE SAME STAKEHOLDER INPUT THAT
000220*  4-GOVERNANCE CONSUMES, MEANT FOR THE ANALYST'S CONSOLE RATHER
000230*  THAN FOR A DOWNSTREAM JOB STEP.
000240*TECTONICS:    COBC
000250******************************************************************
000260*CHANGE LOG
000270*-----------------------------------------------------------------
000280*DATE       INIT  REQ#      DESCRIPTION
000290*-----------------------------------------------------------------
000300*04/11/90   PVN   ERG-0082  ORIGINAL CODING - POLICY BREAK ON
000310*                           STAKEHOLDER-VOTE, FOUR-VECTOR MEANS.
000320*12/19/91   PVN   ERG-0098  ADDED THE 0.500 DEFAULT FOR A VOTE
000330*                           THAT OMITS ONE OF THE FOUR SCORES.
000340*06/07/94   SVQ   ERG-0114  ADDED THE KEY-CONCERN SEARCH (LOWEST
000350*                           MEAN VECTOR, FIRST ONE WINS A TIE).
000360*02/23/97   MKO   ERG-0141  FOUR-TIER RECOMMENDATION TEXT NOW
000370*                           MATCHES THE POLICY BOARD'S WORDING.
000380*03/30/98   TLJ   ERG-0149  YEAR 2000 REVIEW - NO DATE FIELDS IN
000390*                           THIS PROGRAM, NO CHANGE REQUIRED.
000400*07/22/99   PVN   ERG-0162  ADDED UPSI-0 TRACE DISPLAY FOR THE
000410*                           OVERNIGHT DESK TO CHASE A BAD RUN.
000420*11/14/00   LTN   ERG-0173  RECHECKED THE 0.500 DEFAULT AGAINST
000430*                           THE UPDATED STAKEHOLDER INTAKE FORM -
000440*                           NO CHANGE REQUIRED.
000450*08/09/04   AMR   ERG-0182  EXPANDED IN-LINE COMMENTARY ON THE
000460*                           ZERO-SCORE DEFAULTING AND THE KEY-
000470*                           CONCERN SEARCH PER THE DOCUMENTATION
000480*                           STANDARDS REVIEW.
000490*-----------------------------------------------------------------
000500 IDENTIFICATION DIVISION.
000510 PROGRAM-ID. 5-CONSENSUS.
000520 AUTHOR. P. VENN.
000530 INSTALLATION. ENV-REG DATA CENTER.
000540 DATE-WRITTEN. 04/11/1990.
000550 DATE-COMPILED.
000560 SECURITY. NONE.
000570******************************************************************
000580 ENVIRONMENT DIVISION.
000590 CONFIGURATION SECTION.
000600 SPECIAL-NAMES.
000610*    THIS BLOCK IS STANDARDIZED ACROSS THE FOUR-PROGRAM SUITE -
000620*    C01 FOR THE PRINTER TOP-OF-FORM (UNUSED IN THIS PROGRAM,
000630*    WHICH HAS NO PRINT FILE, BUT KEPT FOR CONSISTENCY), THE
000640*    TIER-DIGIT CLASS CARRIED OVER FROM THE CATALOGUE PROGRAMS,
000650*    AND UPSI-0 AS THE OPERATOR TRACE SWITCH SET ON THE EXEC
000660*    CARD FOR A DEBUG RUN.
000670     C01 IS TOP-OF-FORM
000680     CLASS TIER-DIGIT IS '1' THRU '3'
000690     UPSI-0 ON STATUS IS WS-TRACE-SWITCH-ON
000700            OFF STATUS IS WS-TRACE-SWITCH-OFF.
000710 INPUT-OUTPUT SECTION.
000720 FILE-CONTROL.
000730*    THE ONLY FILE THIS PROGRAM OPENS - ONE CARD PER STAKEHOLDER
000740*    PER POLICY, PRESORTED ASCENDING ON POLICY-ID UPSTREAM.
000750     SELECT F-VOTE-PARTIE ASSIGN TO "STAKEHOLDER-VOTE"
000760             ORGANIZATION LINE SEQUENTIAL.
000770
000780******************************************************************
000790 DATA DIVISION.
000800 FILE SECTION.
000810
000820*    THE FOUR SCORES PLUS THE TWO KEYS FILL THE 38-BYTE RECORD
000830*    EXACTLY - NO ROOM LEFT FOR A FILLER PAD ON THIS ONE.
000840*    VP-POLICY-ID IS THE CONTROL-BREAK KEY; VP-STAKEHOLDER-ID
000850*    IDENTIFIES WHO CAST THIS PARTICULAR VOTE BUT IS NEVER USED
000860*    IN ANY CALCULATION - IT EXISTS FOR AUDIT TRACEABILITY ONLY.
000870 FD  F-VOTE-PARTIE.
000880 01  F-VOTE-PARTIE-ENREG.
000890     05 VP-POLICY-ID             PIC X(12).
000900     05 VP-STAKEHOLDER-ID        PIC X(10).
000910*    THE FOUR SCORES, ALL UNSIGNED 0.000 THRU 1.000 - UNLIKE THE
000920*    SISTER PROGRAM'S VECTOR SCORES, THESE ARE NEVER NEGATIVE.
000930*    A ZERO VALUE MEANS "NOT SUPPLIED" RATHER THAN A GENUINE
000940*    BOTTOM-OF-SCALE SCORE (SEE 5100-ACCUMULER-VECTEURS).
000950     05 VP-ENV-SCORE             PIC 9V999.
000960     05 VP-HEALTH-SCORE          PIC 9V999.
000970     05 VP-ECON-SCORE            PIC 9V999.
000980     05 VP-SPEED-SCORE           PIC 9V999.
000990
001000*    Key-only alternate view, used by the operator trace display
001010*    when UPSI-0 is on.
001020 01  F-VOTE-PARTIE-ALT REDEFINES F-VOTE-PARTIE-ENREG.
001030     05 VPK-POLICY-ID            PIC X(12).
001040     05 VPK-STAKEHOLDER-ID       PIC X(10).
001050     05 FILLER                   PIC X(16).
001060
001070******************************************************************
001080 WORKING-STORAGE SECTION.
001090
001100*    DATA-NAME PREFIX KEY FOR THIS PROGRAM:
001110*      VP-    FIELDS OF THE INCOMING F-VOTE-PARTIE RECORD.
001120*      VPK-   KEY-ONLY REDEFINITION OF F-VOTE-PARTIE FOR TRACE.
001130*      CUM-   RUNNING SUM OF ONE VECTOR ACROSS ALL STAKEHOLDERS
001140*             FOR THE POLICY NOW OPEN.
001150*      MOY-   THE FOUR PER-VECTOR MEANS FOR THE POLICY JUST
001160*             CLOSED (MOYENNE = MEAN).
001170*      TM-    ONE ENTRY OF THE NAME/MEAN SEARCH TABLE USED TO
001180*             FIND THE KEY CONCERN.
001190*      TMALT- FLAT BYTE REDEFINITION OF THAT TABLE, TRACE ONLY.
001200*      RES-   FIELDS OF THE WORKING ANALYSIS RESULT FOR THE
001210*             POLICY NOW BEING CLOSED OUT.
001220*      RESALT-SPLIT-HALVES REDEFINITION OF WS-RESULTAT-POLICY,
001230*             TRACE DISPLAY ONLY.
001240*      WSS-   SCALAR COUNTERS AND INDEXES (COMP).
001250*      WS-    GENERAL WORKING FIELDS NOT COVERED ABOVE.
001260
001270*    THIS PROGRAM, LIKE THE OTHER THREE IN THE SUITE, DECLARES
001280*    ITS FD INLINE RATHER THAN THROUGH A COPYBOOK.
001290
001300*    SCALAR COUNTERS - ALL COMP PER SHOP STANDARD.  WSS-NB-VOIX
001310*    COUNTS STAKEHOLDERS FOR THE POLICY NOW OPEN; WSS-VEC-IDX
001320*    WALKS THE FOUR-ENTRY KEY-CONCERN SEARCH TABLE.
001330 77  WSS-NB-VOIX                 PIC 9(03) COMP.
001340 77  WSS-VEC-IDX                 PIC 9(01) COMP.
001350
001360*    POLICY-ID OF THE GROUP OF STAKEHOLDER CARDS CURRENTLY BEING
001370*    ACCUMULATED - COMPARED AGAINST THE NEXT CARD'S KEY TO
001380*    DETECT THE CONTROL BREAK, SAME PATTERN AS THE SISTER
001390*    PROGRAM.
001400 01  WS-POLICY-COURANTE          PIC X(12).
001410
001420*    RUNNING SUMS OF THE FOUR VECTORS ACROSS ALL STAKEHOLDERS FOR
001430*    THE POLICY NOW OPEN - RESET AT EVERY CONTROL BREAK BY
001440*    5011-REINITIALISER-POLICY AND DIVIDED DOWN TO MEANS BY
001450*    5200-CALCULER-CONSENSUS.
001460 01  WS-CUMUL-VECTEURS.
001470     05 CUM-ENV                  PIC S9(05)V999 COMP.
001480     05 CUM-HEALTH               PIC S9(05)V999 COMP.
001490     05 CUM-ECON                 PIC S9(05)V999 COMP.
001500     05 CUM-SPEED                PIC S9(05)V999 COMP.
001510     05 FILLER                   PIC X(01).
001520
001530*    PER-VECTOR MEANS FOR THE POLICY JUST CLOSED - EACH ONE IS
001540*    CUM-xxx DIVIDED BY WSS-NB-VOIX, OR A FLAT 0.500 DEFAULT IF
001550*    NO STAKEHOLDER CARDS WERE EVER SEEN FOR THIS POLICY (SHOULD
001560*    NOT HAPPEN IN PRACTICE, BUT GUARDED IN 5200 BELOW).
001570 01  WS-MOYENNES-VECTEURS.
001580     05 MOY-ENV                  PIC 9V999 COMP.
001590     05 MOY-HEALTH               PIC 9V999 COMP.
001600     05 MOY-ECON                 PIC 9V999 COMP.
001610     05 MOY-SPEED                PIC 9V999 COMP.
001620     05 FILLER                   PIC X(01).
001630
001640*    SCRATCH FIELD HOLDING THE LOWEST MEAN SEEN SO FAR WHILE
001650*    5220-TROUVER-CONCERN-CLE SCANS THE FOUR VECTORS.
001660 01  WS-VALEUR-MIN                PIC 9V999.
001670
001680*    Vector name / mean pairs, searched for the key concern (the
001690*    lowest-scoring vector - first one found wins a tie).
001700*    LOADED FRESH FOR EVERY POLICY BY 5220-TROUVER-CONCERN-CLE -
001710*    THIS IS A SEARCH SCRATCHPAD, NOT AN ACCUMULATOR, SO IT
001720*    NEEDS NO RESET PARAGRAPH OF ITS OWN.
001730 01  WS-TABLE-MOYENNES.
001740     05 TM-ENTREE OCCURS 4 TIMES.
001750         10 TM-NOM               PIC X(12).
001760         10 TM-VALEUR            PIC 9V999.
001770     05 FILLER                   PIC X(01).
001780
001790*    Flat byte view of the above, used only by the operator
001800*    trace display when UPSI-0 is on.
001810 01  WS-TABLE-MOYENNES-ALT REDEFINES WS-TABLE-MOYENNES.
001820     05 TMALT-BLOC OCCURS 4 TIMES.
001830         10 TMALT-TEXTE          PIC X(16).
001840     05 FILLER                   PIC X(01).
001850
001860*    Working result for the policy currently being closed out -
001870*    this is the only place the analysis is assembled before
001880*    5300-AFFICHER-ANALYSE prints it; there is no output record
001890*    layout since this program writes no file.
001900 01  WS-RESULTAT-POLICY.
001910     05 RES-POLICY-ID            PIC X(12).
001920     05 RES-OVERALL-CONSENSUS    PIC 9V999.
001930     05 RES-RECOMMENDATION       PIC X(20).
001940     05 RES-KEY-CONCERN          PIC X(12).
001950     05 RES-NB-VOIX              PIC 9(03).
001960     05 FILLER                   PIC X(01).
001970
001980*    Split-halves alternate view, used only by the operator
001990*    trace display when UPSI-0 is on.
002000 01  WS-RESULTAT-POLICY-ALT REDEFINES WS-RESULTAT-POLICY.
002010     05 RESALT-LIGNE-UN          PIC X(32).
002020     05 RESALT-LIGNE-DEUX        PIC X(20).
002030
002040*    EOF SENTINEL - SET TRUE ON THE LOOK-AHEAD READ THAT FINDS
002050*    END OF FILE, DRIVES THE PERFORM UNTIL FF MAIN LOOP.  SAME
002060*    FIN-ENREG/FF PATTERN USED IN ALL FOUR PROGRAMS OF THE SUITE.
002070 01  EOF-MANAGER.
002080     05 FIN-ENREG                PIC X(01) VALUE SPACE.
002090         88 FF VALUE HIGH-VALUE.
002100     05 FILLER                   PIC X(01).
002110
002120******************************************************************
002130 PROCEDURE DIVISION.
002140
002150*    PARAGRAPH INDEX:
002160*      0000  MAIN LINE - OPEN, PRIME READ, MAIN LOOP, CLOSE.
002170*      1000  OPEN THE INPUT FILE AND DISPLAY THE RUN BANNER.
002180*      1200  PRIME (LOOK-AHEAD) READ OF THE FIRST VOTE CARD.
002190*      5000  PER-VOTE PROCESSING WITH POLICY-ID CONTROL BREAK.
002200*      5010  RESET THE ACCUMULATORS AT A NEW POLICY.
002210*      5100  ACCUMULATE ONE STAKEHOLDER'S FOUR SCORES, DEFAULTING
002220*            ANY ZERO SCORE TO 0.500.
002230*      5200  CLOSE OUT A POLICY - FOUR MEANS, OVERALL CONSENSUS,
002240*            RECOMMENDATION, KEY CONCERN.
002250*      5210  FOUR-TIER RECOMMENDATION TEXT FROM THE OVERALL
002260*            CONSENSUS FIGURE.
002270*      5220  FIND THE LOWEST-SCORING VECTOR (THE KEY CONCERN).
002280*      5300  PRINT THE ANALYSIS FOR ONE POLICY.
002290*      9900  CLOSE THE FILE.
002300
002310*    NUMBERING FOLLOWS THE SAME CONVENTION AS THE REST OF THE
002320*    SUITE: 0XXX IS MAIN-LINE, 5XXX IS THE CONTROL-BREAK BODY
002330*    (THIS IS THE FIFTH PROGRAM IN THE BATCH STREAM), AND 9XXX IS
002340*    END-OF-RUN HOUSEKEEPING.
002350
002360*===============================================================*
002370*LIGNE PRINCIPALE DU PROGRAMME
002380*(MAIN LINE - OPEN, PRIME READ, MAIN LOOP, CLOSE)
002390
002400*    SHORTER THAN THE SISTER PROGRAM'S MAIN LINE SINCE THIS
002410*    PROGRAM HAS NO OUTPUT FILE AND NO PRINTED HEADING TO WRITE -
002420*    JUST A TWO-LINE CONSOLE BANNER HANDLED INSIDE 1000 BELOW.
002430 0000-MAIN-PROCEDURE.
002440     PERFORM 1000-OUVERTURE-FICHIERS THRU 1000-EXIT.
002450     PERFORM 1200-LECTURE-AMORCE THRU 1200-EXIT.
002460*    ONE PASS OF 5000 PER STAKEHOLDER CARD; THE CONTROL BREAK
002470*    INSIDE 5000 DECIDES WHEN A POLICY IS ACTUALLY CLOSED OUT.
002480     PERFORM 5000-TRAITER-VOTE THRU 5000-EXIT
002490         UNTIL FF.
002500     PERFORM 9900-FERMETURE-FICHIERS THRU 9900-EXIT.
002510     STOP RUN.
002520 0000-EXIT.
002530     EXIT.
002540
002550*    OPENS THE ONE INPUT FILE AND PRINTS A TWO-LINE RUN BANNER TO
002560*    THE CONSOLE - THE CLOSEST THING THIS PROGRAM HAS TO A REPORT
002570*    HEADING, SINCE THE ANALYSIS ITSELF IS PRINTED DIRECTLY BY
002580*    5300-AFFICHER-ANALYSE RATHER THAN THROUGH A PRINT FILE.
002590 1000-OUVERTURE-FICHIERS.
002600     OPEN INPUT F-VOTE-PARTIE.
002610     DISPLAY 'GOVERNANCE CONSENSUS AGENT'.
002620     DISPLAY 'STAKEHOLDER VOTE ANALYSIS BY POLICY'.
002630 1000-EXIT.
002640     EXIT.
002650
002660*    LOOK-AHEAD PRIME READ - LOADS THE FIRST STAKEHOLDER CARD AND
002670*    SEEDS WS-POLICY-COURANTE BEFORE THE MAIN LOOP STARTS.  AN
002680*    EMPTY INPUT FILE FALLS STRAIGHT THROUGH TO THE AT-END LEG,
002690*    SETS FF, AND THE MAIN LOOP NEVER EXECUTES - NO ANALYSIS
002700*    LINES ARE PRINTED, WHICH IS CORRECT FOR A RUN WITH NOTHING
002710*    TO ANALYZE.
002720 1200-LECTURE-AMORCE.
002730     PERFORM 5011-REINITIALISER-POLICY THRU 5011-EXIT.
002740     READ F-VOTE-PARTIE
002750         AT END
002760             SET FF TO TRUE
002770         NOT AT END
002780             MOVE VP-POLICY-ID TO WS-POLICY-COURANTE
002790     END-READ.
002800 1200-EXIT.
002810     EXIT.
002820
002830*===============================================================*
002840*    TRAITEMENT D'UN VOTE AVEC RUPTURE SUR POLICY-ID
002850*    (PROCESS ONE STAKEHOLDER CARD, WITH LOOK-AHEAD CONTROL
002860*    BREAK ON POLICY-ID)
002870
002880*    ACCUMULATES THE VOTE JUST READ, THEN READS AHEAD.  IF THE
002890*    NEXT CARD BELONGS TO A DIFFERENT POLICY (OR THERE IS NO NEXT
002900*    CARD) THE POLICY JUST ACCUMULATED IS CLOSED OUT BEFORE THE
002910*    NEW POLICY'S FIRST STAKEHOLDER IS ACCUMULATED ON THE NEXT
002920*    PASS - THE SAME LOOK-AHEAD DISCIPLINE AS 4-GOVERNANCE.
002930 5000-TRAITER-VOTE.
002940     PERFORM 5100-ACCUMULER-VECTEURS THRU 5100-EXIT.
002950     READ F-VOTE-PARTIE
002960         AT END
002970             SET FF TO TRUE
002980             PERFORM 5200-CALCULER-CONSENSUS THRU 5200-EXIT
002990             PERFORM 5300-AFFICHER-ANALYSE THRU 5300-EXIT
003000         NOT AT END
003010             IF VP-POLICY-ID NOT = WS-POLICY-COURANTE
003020                 PERFORM 5200-CALCULER-CONSENSUS THRU 5200-EXIT
003030                 PERFORM 5300-AFFICHER-ANALYSE THRU 5300-EXIT
003040                 PERFORM 5010-RUPTURE-POLICY THRU 5010-EXIT
003050             END-IF
003060     END-READ.
003070 5000-EXIT.
003080     EXIT.
003090
003100*    A NEW POLICY HAS ARRIVED - REMEMBER ITS KEY AND RESET THE
003110*    ACCUMULATORS FOR IT.
003120 5010-RUPTURE-POLICY.
003130     MOVE VP-POLICY-ID TO WS-POLICY-COURANTE.
003140     PERFORM 5011-REINITIALISER-POLICY THRU 5011-EXIT.
003150 5010-EXIT.
003160     EXIT.
003170
003180*    ZEROES THE STAKEHOLDER COUNT AND THE FOUR RUNNING SUMS -
003190*    CALLED BOTH AT THE PRIME READ AND AT EVERY SUBSEQUENT
003200*    CONTROL BREAK.
003210 5011-REINITIALISER-POLICY.
003220     MOVE 0 TO WSS-NB-VOIX.
003230     MOVE 0 TO CUM-ENV.
003240     MOVE 0 TO CUM-HEALTH.
003250     MOVE 0 TO CUM-ECON.
003260     MOVE 0 TO CUM-SPEED.
003270 5011-EXIT.
003280     EXIT.
003290
003300*===============================================================*
003310*    CUMUL DES QUATRE VECTEURS - 0.500 PAR DEFAUT SI SCORE NUL
003320*    (ACCUMULATE THE FOUR VECTORS - 0.500 DEFAULT FOR AN OMITTED
003330*    SCORE)
003340
003350*    ADDS ONE STAKEHOLDER'S FOUR SCORES INTO THE RUNNING SUMS.
003360*    A ZERO SCORE ON ANY ONE OF THE FOUR VECTORS IS TREATED AS
003370*    "THIS STAKEHOLDER DID NOT RATE THIS VECTOR" RATHER THAN A
003380*    GENUINE BOTTOM-OF-SCALE OPINION, AND IS DEFAULTED TO A
003390*    NEUTRAL 0.500 SO ONE OMITTED RATING DOES NOT DRAG THE WHOLE
003400*    POLICY'S MEAN TOWARD ZERO (ERG-0098).  EACH OF THE FOUR
003410*    VECTORS IS CHECKED AND ACCUMULATED INDEPENDENTLY - A
003420*    STAKEHOLDER CAN OMIT ANY SUBSET OF THE FOUR SCORES AND STILL
003430*    HAVE THE OTHERS COUNT NORMALLY.
003440 5100-ACCUMULER-VECTEURS.                                         ERG-0098
003450     ADD 1 TO WSS-NB-VOIX.
003460     IF VP-ENV-SCORE = 0
003470         ADD 0.500 TO CUM-ENV
003480     ELSE
003490         ADD VP-ENV-SCORE TO CUM-ENV
003500     END-IF.
003510     IF VP-HEALTH-SCORE = 0
003520         ADD 0.500 TO CUM-HEALTH
003530     ELSE
003540         ADD VP-HEALTH-SCORE TO CUM-HEALTH
003550     END-IF.
003560     IF VP-ECON-SCORE = 0
003570         ADD 0.500 TO CUM-ECON
003580     ELSE
003590         ADD VP-ECON-SCORE TO CUM-ECON
003600     END-IF.
003610     IF VP-SPEED-SCORE = 0
003620         ADD 0.500 TO CUM-SPEED
003630     ELSE
003640         ADD VP-SPEED-SCORE TO CUM-SPEED
003650     END-IF.
003660 5100-EXIT.
003670     EXIT.
003680
003690*===============================================================*
003700*    MOYENNES, CONSENSUS GLOBAL, RECOMMANDATION, POINT FAIBLE
003710*    (FOUR MEANS, OVERALL CONSENSUS, RECOMMENDATION, WEAK POINT)
003720
003730*    DIVIDES EACH RUNNING SUM BY THE STAKEHOLDER COUNT TO GET THE
003740*    FOUR PER-VECTOR MEANS, THEN AVERAGES THOSE FOUR MEANS INTO A
003750*    SINGLE OVERALL CONSENSUS FIGURE.  A POLICY WITH NO
003760*    STAKEHOLDER CARDS AT ALL (SHOULD NOT HAPPEN IN PRACTICE, BUT
003770*    GUARDED HERE) SHORT-CIRCUITS STRAIGHT TO A FLAT 0.500 ON ALL
003780*    FOUR VECTORS RATHER THAN DIVIDING BY ZERO - SAME SHORT-
003790*    CIRCUIT-BY-GO-TO SHAPE THE SISTER PROGRAM USES IN ITS OWN
003800*    CONSENSUS PARAGRAPH WHEN THERE IS NOTHING MEANINGFUL TO
003810*    COMPUTE.
003820 5200-CALCULER-CONSENSUS.
003830     IF WSS-NB-VOIX NOT = 0
003840         GO TO 5200-CALCULER-MOYENNES
003850     END-IF.
003860     MOVE 0.500 TO MOY-ENV.
003870     MOVE 0.500 TO MOY-HEALTH.
003880     MOVE 0.500 TO MOY-ECON.
003890     MOVE 0.500 TO MOY-SPEED.
003900     GO TO 5200-SUITE.
003910 5200-CALCULER-MOYENNES.
003920     COMPUTE MOY-ENV ROUNDED = CUM-ENV / WSS-NB-VOIX.
003930     COMPUTE MOY-HEALTH ROUNDED = CUM-HEALTH / WSS-NB-VOIX.
003940     COMPUTE MOY-ECON ROUNDED = CUM-ECON / WSS-NB-VOIX.
003950     COMPUTE MOY-SPEED ROUNDED = CUM-SPEED / WSS-NB-VOIX.
003960 5200-SUITE.
003970*    THE OVERALL FIGURE IS A PLAIN UNWEIGHTED AVERAGE OF THE FOUR
003980*    VECTOR MEANS - NO SINGLE VECTOR (ENVIRONMENT, HEALTH,
003990*    ECONOMY, SPEED) IS GIVEN MORE WEIGHT THAN ANOTHER IN THIS
004000*    PROGRAM, UNLIKE THE SISTER PROGRAM WHICH HONORS AN EXPLICIT
004010*    PER-VECTOR WEIGHT SUBMITTED ON EACH CARD.
004020     COMPUTE RES-OVERALL-CONSENSUS ROUNDED =
004030         (MOY-ENV + MOY-HEALTH + MOY-ECON + MOY-SPEED) / 4.
004040     MOVE WS-POLICY-COURANTE TO RES-POLICY-ID.
004050     MOVE WSS-NB-VOIX TO RES-NB-VOIX.
004060     PERFORM 5210-DETERMINER-RECOMMANDATION THRU 5210-EXIT.
004070     PERFORM 5220-TROUVER-CONCERN-CLE THRU 5220-EXIT.
004080 5200-EXIT.
004090     EXIT.
004100
004110*    FOUR-TIER RECOMMENDATION TEXT FROM THE OVERALL CONSENSUS
004120*    FIGURE, PER THE POLICY BOARD'S OWN WORDING (ERG-0141) -
004130*    0.750 AND ABOVE IS STRONGLY RECOMMENDED, 0.650 UP TO THAT IS
004140*    RECOMMENDED, 0.500 UP TO THAT REQUIRES REVISION, AND ANYTHING
004150*    BELOW 0.500 IS NOT RECOMMENDED.  THE THRESHOLDS ARE ALL
004160*    INCLUSIVE ON THEIR LOWER BOUND (>=), SO A CONSENSUS OF
004170*    EXACTLY 0.500 STILL FALLS IN REQUIRES REVISION RATHER THAN
004180*    NOT RECOMMENDED.
004190 5210-DETERMINER-RECOMMANDATION.                                  ERG-0141
004200     IF RES-OVERALL-CONSENSUS >= 0.750
004210         MOVE 'STRONGLY RECOMMENDED' TO RES-RECOMMENDATION
004220     ELSE
004230         IF RES-OVERALL-CONSENSUS >= 0.650
004240             MOVE 'RECOMMENDED         ' TO RES-RECOMMENDATION
004250         ELSE
004260             IF RES-OVERALL-CONSENSUS >= 0.500
004270                 MOVE 'REQUIRES REVISION   '
004280                     TO RES-RECOMMENDATION
004290             ELSE
004300                 MOVE 'NOT RECOMMENDED      '
004310                     TO RES-RECOMMENDATION
004320             END-IF
004330         END-IF
004340     END-IF.
004350 5210-EXIT.
004360     EXIT.
004370
004380*    LOADS THE FOUR VECTOR NAME/MEAN PAIRS INTO THE SEARCH TABLE,
004390*    THEN SCANS FOR THE LOWEST MEAN - THE "KEY CONCERN" IS THE
004400*    VECTOR THE STAKEHOLDERS RATED WORST ON AVERAGE, ADDED UNDER
004410*    ERG-0114 SO A READER DOES NOT HAVE TO COMPARE ALL FOUR MEANS
004420*    BY EYE.  SEEDED FROM SLOT 1 (ENVIRONMENT) SO A POLICY WHOSE
004430*    FOUR MEANS ARE ALL TIED REPORTS ENVIRONMENT AS THE KEY
004440*    CONCERN - A DELIBERATE FIRST-ONE-WINS TIE-BREAK RATHER THAN
004450*    AN ARBITRARY ONE.
004460 5220-TROUVER-CONCERN-CLE.                                        ERG-0114
004470     MOVE 'ENVIRONMENT ' TO TM-NOM(1).
004480     MOVE MOY-ENV TO TM-VALEUR(1).
004490     MOVE 'HEALTH      ' TO TM-NOM(2).
004500     MOVE MOY-HEALTH TO TM-VALEUR(2).
004510     MOVE 'ECONOMY     ' TO TM-NOM(3).
004520     MOVE MOY-ECON TO TM-VALEUR(3).
004530     MOVE 'SPEED       ' TO TM-NOM(4).
004540     MOVE MOY-SPEED TO TM-VALEUR(4).
004550     MOVE TM-NOM(1) TO RES-KEY-CONCERN.
004560     MOVE TM-VALEUR(1) TO WS-VALEUR-MIN.
004570     PERFORM 5221-COMPARER-MIN THRU 5221-EXIT
004580         VARYING WSS-VEC-IDX FROM 2 BY 1
004590         UNTIL WSS-VEC-IDX > 4.
004600 5220-EXIT.
004610     EXIT.
004620
004630*    COMPARES ONE TABLE SLOT AGAINST THE RUNNING MINIMUM - CALLED
004640*    ONCE PER REMAINING SLOT BY THE VARYING PERFORM ABOVE,
004650*    STARTING FROM SLOT 2.  THE COMPARISON IS STRICT (<), SO A
004660*    TIE FOR LOWEST KEEPS THE EARLIER-SEEN VECTOR.
004670 5221-COMPARER-MIN.
004680     IF TM-VALEUR(WSS-VEC-IDX) < WS-VALEUR-MIN
004690         MOVE TM-VALEUR(WSS-VEC-IDX) TO WS-VALEUR-MIN
004700         MOVE TM-NOM(WSS-VEC-IDX) TO RES-KEY-CONCERN
004710     END-IF.
004720 5221-EXIT.
004730     EXIT.
004740
004750*===============================================================*
004760*    IMPRESSION DE L'ANALYSE (PAS DE FICHIER DE SORTIE)
004770*    (PRINT THE ANALYSIS - NO OUTPUT FILE)
004780
004790*    PRINTS A NINE-LINE ANALYSIS BLOCK FOR ONE POLICY STRAIGHT TO
004800*    THE CONSOLE VIA DISPLAY, NOT THROUGH A PRINT FILE - THIS
004810*    PROGRAM HAS NO FD FOR A REPORT, PER SPEC, SINCE IT IS MEANT
004820*    AS A QUICK ANALYST-FACING SECOND OPINION RATHER THAN A
004830*    FORMAL BOARD DOCUMENT LIKE 4-GOVERNANCE'S DECISION-REPORT.
004840 5300-AFFICHER-ANALYSE.                                           ERG-0162
004850     DISPLAY ' '.
004860     DISPLAY 'POLICY............. ' RES-POLICY-ID.
004870     DISPLAY 'VOTERS ANALYZED.... ' RES-NB-VOIX.
004880     DISPLAY 'ENVIRONMENT MEAN... ' MOY-ENV.
004890     DISPLAY 'HEALTH MEAN........ ' MOY-HEALTH.
004900     DISPLAY 'ECONOMY MEAN....... ' MOY-ECON.
004910     DISPLAY 'SPEED MEAN......... ' MOY-SPEED.
004920     DISPLAY 'OVERALL CONSENSUS.. ' RES-OVERALL-CONSENSUS.
004930     DISPLAY 'RECOMMENDATION..... ' RES-RECOMMENDATION.
004940     DISPLAY 'KEY CONCERN........ ' RES-KEY-CONCERN.
004950*    THE TRACE DISPLAY BELOW WAS ADDED UNDER ERG-0162 AFTER THE
004960*    OVERNIGHT DESK ASKED FOR A WAY TO SEE THE RAW RESULT RECORD
004970*    WHEN A RUN'S FIGURES LOOKED WRONG, WITHOUT HAVING TO ADD A
004980*    ONE-OFF DISPLAY STATEMENT AND RECOMPILE.
004990     IF WS-TRACE-SWITCH-ON
005000         DISPLAY 'ERG-0162 TRACE=' RESALT-LIGNE-UN
005010     END-IF.
005020 5300-EXIT.
005030     EXIT.
005040
005050*    CLOSES THE ONE INPUT FILE - THE LAST PARAGRAPH EXECUTED
005060*    BEFORE STOP RUN.
005070 9900-FERMETURE-FICHIERS.
005080     CLOSE F-VOTE-PARTIE.
005090 9900-EXIT.
005100     EXIT.
005110
005120******************************************************************
005130*OPERATIONAL NOTES
005140*-----------------------------------------------------------------
005150*THIS PROGRAM IS RUN IMMEDIATELY AFTER 4-GOVERNANCE IN THE SAME
005160*BATCH STREAM, AGAINST THE SAME STAKEHOLDER-VOTE INPUT, BUT THE
005170*TWO PROGRAMS ANSWER DIFFERENT QUESTIONS.  4-GOVERNANCE SCORES
005180*EACH NAMED VECTOR ACCORDING TO A SUBMITTED WEIGHT AND WRITES A
005190*FORMAL BOUND DECISION-REPORT FOR THE POLICY BOARD.  THIS
005200*PROGRAM TREATS ALL FOUR VECTORS AS EQUALLY WEIGHTED AND PRINTS
005210*A SHORT CONSOLE ANALYSIS MEANT FOR THE ANALYST WHO WANTS A
005220*QUICK SECOND OPINION BEFORE THE BOARD MEETS - IF THE TWO
005230*PROGRAMS DISAGREE SHARPLY ON A POLICY, THAT IS A SIGNAL THE
005240*SUBMITTED VECTOR WEIGHTS THEMSELVES ARE WORTH A SECOND LOOK.
005250*-----------------------------------------------------------------
005260*THE 0.500 DEFAULT (ERG-0098) APPLIES ONLY WHEN A SCORE FIELD
005270*ARRIVES AS EXACTLY ZERO.  A STAKEHOLDER WHO GENUINELY RATES A
005280*VECTOR AT THE BOTTOM OF THE SCALE CANNOT BE DISTINGUISHED FROM
005290*ONE WHO LEFT IT BLANK UNDER THIS SCHEME - THE INTAKE FORM WAS
005300*REVIEWED TWICE (ERG-0149, ERG-0173) AND BOTH TIMES THE BOARD
005310*ACCEPTED THIS AS A KNOWN LIMITATION RATHER THAN CHANGE THE CARD
005320*LAYOUT TO CARRY A SEPARATE PRESENCE INDICATOR PER VECTOR.
005330*-----------------------------------------------------------------
005340*THE KEY CONCERN (ERG-0114) IS ALWAYS ONE OF THE FOUR FIXED
005350*VECTOR NAMES - ENVIRONMENT, HEALTH, ECONOMY, OR SPEED.  IT IS
005360*NOT A FREE-TEXT FIELD AND IT IS NOT WEIGHTED BY HOW FAR BELOW
005370*THE OTHER THREE MEANS IT FALLS, ONLY BY WHICH ONE IS LOWEST -
005380*A POLICY WITH A KEY CONCERN MEAN OF 0.495 AND ONE WITH A KEY
005390*CONCERN MEAN OF 0.010 ARE REPORTED IDENTICALLY AS FAR AS WHICH
005400*VECTOR NAME PRINTS, THOUGH THE OVERALL CONSENSUS FIGURE WILL
005410*OF COURSE DIFFER.
005420*-----------------------------------------------------------------
005430*NO PRINT FILE, NO SORT STEP, AND NO CALLED SUBPROGRAMS - THIS IS
005440*DELIBERATELY THE SIMPLEST PROGRAM IN THE SUITE SO THE ANALYST
005450*CAN RUN IT STANDALONE AT A TERMINAL WITHOUT WAITING ON THE FULL
005460*BATCH STREAM OR A PRINTER ALLOCATION.
005470******************************************************************

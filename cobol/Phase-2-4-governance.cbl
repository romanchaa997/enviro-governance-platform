000010******************************************************************
000020*PROGRAM:      4-GOVERNANCE
000030*SYSTEM:       ENVIRONMENTAL REMEDIATION AND GOVERNANCE BATCH
000040*AUTHOR:       S. VASQUEZ
000050*INSTALLATION: ENV-REG DATA CENTER
000060*DATE-WRITTEN: 06/19/1989
000070*PURPOSE:      AGGREGATES MULTI-VECTOR POLICY VOTES BY POLICY,
000080*              COMPUTES A CONSENSUS LEVEL FROM THE SPREAD OF THE
000090*              VECTOR SCORES, AND WRITES THE DECISION RECORD AND
000100*              DECISION REPORT.
000110*PROCESSING NOTES:
000120*  VOTING-VECTOR ARRIVES PRESORTED ASCENDING ON POLICY-ID, ONE
000130*  CARD PER NAMED VECTOR (ECONOMIC, ENVIRONMENTAL, SOCIAL,
000140*  POLITICAL ...) PER POLICY - UP TO EIGHT VECTORS A POLICY CAN
000150*  CARRY IN THIS RELEASE.  THE PROGRAM RUNS A LOOK-AHEAD CONTROL
000160*  BREAK ON POLICY-ID, THE SAME WAY THE SISTER CONSENSUS AGENT
000170*  (5-CONSENSUS) BREAKS ON POLICY-ID OVER ITS OWN STAKEHOLDER
000180*  VOTE INPUT, SO A POLICY IS NOT CLOSED OUT UNTIL THE FIRST CARD
000190*  OF THE NEXT POLICY (OR END OF FILE) IS SEEN.
000200*  CONSENSUS IS DERIVED FROM THE SAMPLE STANDARD DEVIATION OF
000210*  THE VECTOR SCORES - A TIGHT SPREAD MEANS THE VECTORS AGREE
000220*  AND CONSENSUS IS HIGH; A WIDE SPREAD MEANS THEY DISAGREE AND
000230*  CONSENSUS IS LOW.  THIS COMPILER HAS NO SQRT VERB, SO THE
000240*  ROOT IS EXTRACTED BY TWENTY PASSES OF NEWTON-RAPHSON, WHICH
000250*  IS MORE THAN ENOUGH ITERATIONS TO CONVERGE AT FOUR-PLACE
000260*  WORKING PRECISION.
000270*TECTONICS:    COBC
000280*OPERATIONAL NOTES FOR THIS RELEASE:
000290*  THIS PROGRAM DOES NOT SORT ITS OWN INPUT - IT TRUSTS THE
000300*  UPSTREAM JOB STEP TO HAND IT VOTING-VECTOR ALREADY IN POLICY-
000310*  ID ORDER.  IF THAT ASSUMPTION IS EVER VIOLATED THE CONTROL
000320*  BREAK WILL CLOSE OUT A POLICY PREMATURELY AND REOPEN IT LATER
000330*  AS A SECOND, SHORTER POLICY - WATCH FOR A POLICIES-PROCESSED
000340*  COUNT THAT IS SUSPICIOUSLY HIGHER THAN THE NUMBER OF DISTINCT
000350*  POLICY-IDS ON THE INPUT CARD DECK IF THIS IS EVER SUSPECTED.
000360*  THE EIGHT-VECTOR TABLE LIMIT IS A HOLDOVER FROM THE ORIGINAL
000370*  CHARTER, WHICH NAMED FIVE VECTORS (ECONOMIC, ENVIRONMENTAL,
000380*  SOCIAL, POLITICAL, AND A RESERVED FIFTH SLOT); THREE SPARE
000390*  SLOTS WERE LEFT FOR FUTURE VECTOR TYPES AND HAVE NEVER BEEN
000400*  NEEDED.
000410******************************************************************
000420*CHANGE LOG
000430*-----------------------------------------------------------------
000440*DATE       INIT  REQ#      DESCRIPTION
000450*-----------------------------------------------------------------
000460*06/19/89   SVQ   ERG-0071  ORIGINAL CODING - POLICY BREAK ON
000470*                           VOTING-VECTOR, WEIGHTED AGGREGATE.
000480*02/08/90   SVQ   ERG-0079  ADDED SAMPLE STANDARD DEVIATION
000490*                           CONSENSUS CALC (NEWTON ITERATION -
000500*                           NO SQRT VERB ON THIS COMPILER).
000510*11/30/91   RDC   ERG-0096  ADDED RECOMMENDATION/CONFIDENCE AND
000520*                           THE DECISION-REPORT DETAIL GROUP.
000530*07/02/93   MKO   ERG-0108  ADDED STRONGEST/WEAKEST VECTOR LINE
000540*                           TO THE REPORT PER OPERATIONS REQUEST.
000550*04/18/96   TLJ   ERG-0137  ADDED THE QUALITATIVE ALIGNMENT
000560*                           PHRASE LINE TO THE REPORT GROUP.
000570*03/30/98   TLJ   ERG-0149  YEAR 2000 REVIEW - NO DATE FIELDS IN
000580*                           THIS PROGRAM, NO CHANGE REQUIRED.
000590*09/09/99   PVN   ERG-0158  FINAL TOTALS LINE NOW SHOWS ALL
000600*                           THREE RECOMMENDATION COUNTS.
000610*05/07/03   DWK   ERG-0172  CONFIRMED THE 0.950 CONFIDENCE
000620*                           CEILING STILL MATCHES THE REVISED
000630*                           POLICY BOARD CHARTER - NO CHANGE.
000640*04/02/04   AMR   ERG-0181  ADDED A RUN-DATE FIELD TO THE REPORT
000650*                           HEADING SO A BOUND REPORT CAN BE TIED
000660*                           BACK TO THE RUN THAT PRODUCED IT -
000670*                           AUDIT ASKED FOR THIS AFTER THE Q1
000680*                           DECISION-REPORT BINDER WAS MISFILED
000690*                           UNDER THE WRONG WEEK.
000700*11/14/05   AMR   ERG-0187  EXPANDED IN-LINE COMMENTARY ON THE
000710*                           CONSENSUS MATH AND THE CONTROL-BREAK
000720*                           LOGIC PER THE DOCUMENTATION STANDARDS
000730*                           REVIEW.
000740*-----------------------------------------------------------------
000750 IDENTIFICATION DIVISION.
000760 PROGRAM-ID. 4-GOVERNANCE.
000770 AUTHOR. S. VASQUEZ.
000780 INSTALLATION. ENV-REG DATA CENTER.
000790 DATE-WRITTEN. 06/19/1989.
000800 DATE-COMPILED.
000810 SECURITY. NONE.
000820******************************************************************
000830 ENVIRONMENT DIVISION.
000840 CONFIGURATION SECTION.
000850 SPECIAL-NAMES.
000860*    C01 DRIVES THE PRINTER TO THE TOP OF A FRESH PAGE FOR THE
000870*    HEADING GROUP; TIER-DIGIT IS CARRIED FORWARD FROM THE
000880*    REMEDIATION PROGRAM'S CATALOGUE CLASS TEST EVEN THOUGH THIS
000890*    PROGRAM DOES NOT CURRENTLY USE IT, TO KEEP THE BLOCK
000900*    IDENTICAL ACROSS THE SUITE; UPSI-0 IS THE USUAL OPERATOR
000910*    TRACE SWITCH, SET ON THE JCL EXEC CARD FOR A DEBUG RUN.
000920     C01 IS TOP-OF-FORM
000930     CLASS TIER-DIGIT IS '1' THRU '3'
000940     UPSI-0 ON STATUS IS WS-TRACE-SWITCH-ON
000950            OFF STATUS IS WS-TRACE-SWITCH-OFF.
000960 INPUT-OUTPUT SECTION.
000970 FILE-CONTROL.
000980*    VOTING-VECTOR IS THE SOLE INPUT - ONE CARD PER VECTOR PER
000990*    POLICY, PRESORTED ASCENDING ON POLICY-ID BY AN UPSTREAM
001000*    SORT STEP (NOT PART OF THIS PROGRAM).
001010     SELECT F-VOTE ASSIGN TO "VOTING-VECTOR"
001020             ORGANIZATION LINE SEQUENTIAL.
001030*    DECISION-OUT CARRIES ONE COMPACT RECORD PER POLICY FORWARD
001040*    TO ANY DOWNSTREAM CONSUMER; DECISION-REPORT IS THE HUMAN-
001050*    READABLE COUNTERPART WRITTEN FOR THE SAME POLICY.
001060     SELECT F-DECISION ASSIGN TO "DECISION-OUT"
001070             ORGANIZATION LINE SEQUENTIAL.
001080     SELECT F-RAPPORT ASSIGN TO "DECISION-REPORT"
001090             ORGANIZATION LINE SEQUENTIAL.
001100
001110******************************************************************
001120 DATA DIVISION.
001130 FILE SECTION.
001140
001150*    INCOMING VOTING VECTOR - ONE PER NAMED VECTOR PER POLICY.
001160*    VECTOR-SCORE RUNS -1.000 THRU +1.000; VECTOR-WEIGHT IS THE
001170*    RELATIVE IMPORTANCE ASSIGNED TO THAT VECTOR FOR THIS
001180*    POLICY, NORMALLY 0.000 THRU 1.000 BUT A ZERO OR BLANK
001190*    WEIGHT IS TREATED AS A DEFAULT WEIGHT OF 1.000 RATHER THAN
001200*    AS A VOTE TO BE IGNORED (SEE 4200-ACCUMULER-VECTEUR).
001210 FD  F-VOTE.
001220 01  F-VOTE-ENREG.
001230*    VT-POLICY-ID - THE CONTROL-BREAK KEY, SAME VALUE ON EVERY
001240*    VECTOR CARD BELONGING TO ONE POLICY.
001250     05 VT-POLICY-ID             PIC X(12).
001260*    VT-VECTOR-NAME - E.G. ECONOMIC, ENVIRONMENTAL, SOCIAL,
001270*    POLITICAL - FREE TEXT, NOT VALIDATED AGAINST A TABLE.
001280     05 VT-VECTOR-NAME           PIC X(12).
001290*    VT-VECTOR-SCORE - SIGNED, -1.000 THRU +1.000.
001300     05 VT-VECTOR-SCORE          PIC S9V999.
001310*    VT-VECTOR-WEIGHT - UNSIGNED, NORMALLY 0.000 THRU 1.000; A
001320*    ZERO VALUE IS DEFAULTED TO 1.000 BY 4200-ACCUMULER-VECTEUR.
001330     05 VT-VECTOR-WEIGHT         PIC 9V999.
001340     05 FILLER                   PIC X(05).
001350
001360*    Key-only alternate view of the incoming vector, used by the
001370*    operator trace display when UPSI-0 is on.
001380 01  F-VOTE-ALT REDEFINES F-VOTE-ENREG.
001390     05 VTK-POLICY-ID            PIC X(12).
001400     05 FILLER                   PIC X(25).
001410
001420*    OUTGOING DECISION EXTRACT - ONE RECORD PER POLICY, WRITTEN
001430*    AT THE POLICY-ID CONTROL BREAK.  CARRIES THE SAME FIVE
001440*    DATA ELEMENTS SPEC OUT FOR A DECISION RECORD: THE AGGREGATE
001450*    SCORE, THE VOTER CONSENSUS LEVEL, THE RECOMMENDATION TEXT
001460*    AND THE CONFIDENCE FIGURE.
001470 FD  F-DECISION.
001480 01  F-DECISION-ENREG.
001490     05 DO-POLICY-ID             PIC X(12).
001500*    DO-AGGREGATE-SCORE - THE WEIGHTED MEAN OF ALL VECTOR SCORES
001510*    FOR THIS POLICY, SAME SCALE AS VT-VECTOR-SCORE.
001520     05 DO-AGGREGATE-SCORE       PIC S9V999.
001530*    DO-VOTER-CONSENSUS - 0.000 (TOTAL DISAGREEMENT) THRU 1.000
001540*    (PERFECT AGREEMENT), DERIVED FROM THE SPREAD OF THE VECTOR
001550*    SCORES.
001560     05 DO-VOTER-CONSENSUS       PIC 9V999.
001570*    DO-RECOMMENDATION - ONE OF APPROVE, REJECT, NEEDS-REVIEW,
001580*    LEFT-JUSTIFIED AND SPACE-PADDED TO TWELVE BYTES.
001590     05 DO-RECOMMENDATION        PIC X(12).
001600*    DO-CONFIDENCE - 0.500 THRU 0.950, NEVER FULL CERTAINTY,
001610*    NEVER BELOW HALF CONFIDENT.
001620     05 DO-CONFIDENCE            PIC 9V999.
001630     05 FILLER                   PIC X(01).
001640
001650*    PRINT FILE - ONE 132-BYTE LINE PER WRITE, FORMATTED FROM
001660*    THE AFFICHAGE GROUP BELOW BEFORE EACH WRITE.  132 BYTES IS
001670*    THE STANDARD WIDE-CARRIAGE LINE LENGTH THIS SHOP HAS USED
001680*    FOR PRINTED REPORTS ACROSS EVERY SYSTEM IN THE BATCH SUITE,
001690*    NOT A WIDTH CHOSEN SPECIALLY FOR THIS REPORT.
001700 FD  F-RAPPORT.
001710 01  FS-DATA                     PIC X(132).
001720
001730******************************************************************
001740 WORKING-STORAGE SECTION.
001750
001760*    DATA-NAME PREFIX KEY FOR THIS PROGRAM:
001770*      VT-    FIELDS OF THE INCOMING F-VOTE RECORD.
001780*      VTK-   KEY-ONLY REDEFINITION OF F-VOTE FOR TRACE DISPLAY.
001790*      DO-    FIELDS OF THE OUTGOING F-DECISION RECORD.
001800*      VEC-   ONE ENTRY OF THE PER-POLICY VECTOR ACCUMULATOR.
001810*      VECALT-FLAT BYTE REDEFINITION OF THE VECTOR TABLE, TRACE
001820*             DISPLAY ONLY.
001830*      DEC-   THE WORKING DECISION RESULT FOR THE POLICY NOW
001840*             BEING CLOSED OUT - FEEDS BOTH DO- AND THE REPORT.
001850*      DECALT-SPLIT-HALVES REDEFINITION OF WS-DECISION-POLICY,
001860*             TRACE DISPLAY ONLY.
001870*      DET-   FIELDS OF THE REPORT DETAIL LINE.
001880*      EXT-   FIELDS OF THE STRONGEST/WEAKEST REPORT LINE.
001890*      PHR-   FIELD OF THE ALIGNMENT-PHRASE REPORT LINE.
001900*      FIN-   FIELDS OF THE FINAL-TOTALS REPORT LINE.
001910*      TITRE- FIELDS OF THE REPORT TITLE LINE, INCLUDING THE
001920*             RUN-DATE EDIT ADDED UNDER ERG-0181.
001930*      WSS-   SCALAR COUNTERS, INDEXES AND ACCUMULATORS (COMP).
001940*      WS-    GENERAL WORKING FIELDS NOT COVERED ABOVE, INCLUDING
001950*             THE NEWTON-ITERATION SQUARE-ROOT WORKSPACE AND THE
001960*             REPORT-HEADING RUN-DATE FIELD.
001970
001980*    THIS PROGRAM, LIKE THE OTHER THREE IN THE SUITE, DECLARES
001990*    EVERY FD INLINE RATHER THAN THROUGH A COPYBOOK - THE SHOP
002000*    HAS NEVER STANDARDIZED A COPYBOOK LIBRARY FOR THIS SYSTEM,
002010*    SO EACH PROGRAM CARRIES ITS OWN RECORD LAYOUTS IN FULL.
002020
002030*    SCALAR COUNTERS AND INDEXES - ALL COMP PER SHOP STANDARD,
002040*    NONE OF THESE IS EVER WRITTEN TO A FILE.  THEY ARE MOVED
002050*    INTO A NUMERIC-EDITED REPORT FIELD (OR DISPLAYED DIRECTLY)
002060*    WHENEVER THEY NEED TO REACH PRINTED OUTPUT.
002070 77  WSS-NB-VECTEURS             PIC 9(01) COMP.
002080*    WSS-VEC-IDX WALKS THE OCCURS 8 VECTOR TABLE; WSS-ITER WALKS
002090*    THE TWENTY NEWTON-RAPHSON PASSES.
002100 77  WSS-VEC-IDX                 PIC 9(01) COMP.
002110 77  WSS-ITER                    PIC 9(02) COMP.
002120*    RUN-WIDE TOTALS, PRINTED ON THE FINAL REPORT LINE AND
002130*    DISPLAYED TO THE OPERATOR CONSOLE AT 9000-FIN-TRAITEMENT.
002140 77  WSS-NB-POLICIES             PIC 9(05) COMP.
002150 77  WSS-NB-APPROVE              PIC 9(05) COMP.
002160 77  WSS-NB-REJECT               PIC 9(05) COMP.
002170 77  WSS-NB-REVIEW               PIC 9(05) COMP.
002180*    WHOLE-PERCENT CONSENSUS FOR THE DETAIL LINE - CONSENSUS IS
002190*    CARRIED INTERNALLY AS A 9V999 FRACTION BUT THE REPORT SHOWS
002200*    IT AS A PERCENT, SO THIS SCRATCH FIELD HOLDS THE *100 VALUE
002210*    LONG ENOUGH TO EDIT INTO DET-CONSENSUS.
002220 77  WSS-CONSENSUS-PCT           PIC 9(03) COMP.
002230
002240*    POLICY-ID OF THE GROUP OF VECTOR CARDS CURRENTLY BEING
002250*    ACCUMULATED - COMPARED AGAINST THE NEXT CARD'S KEY TO
002260*    DETECT THE CONTROL BREAK.  SET ONCE AT THE PRIME READ AND
002270*    AGAIN AT EVERY SUBSEQUENT BREAK BY 4100-RUPTURE-POLICY.
002280 01  WS-POLICY-COURANTE          PIC X(12).
002290
002300*    Per-policy vector accumulator, up to 8 named vectors.
002310*    ONE SLOT IS FILLED PER INCOMING VOTING-VECTOR CARD FOR THE
002320*    POLICY NOW OPEN; VEC-POIDS-EFFECTIF CARRIES THE WEIGHT
002330*    ACTUALLY USED IN THE AGGREGATE (SEE 4200 BELOW - A ZERO
002340*    INCOMING WEIGHT IS REPLACED WITH 1.000, NOT TREATED AS A
002350*    VOTE OF NO CONFIDENCE).
002360 01  WS-VECTEUR-TABLE.
002370     05 VEC-ENTREE OCCURS 8 TIMES.
002380*        VEC-NOM - THE VECTOR NAME AS SUBMITTED, COPIED STRAIGHT
002390*        FROM VT-VECTOR-NAME.
002400         10 VEC-NOM              PIC X(12).
002410*        VEC-SCORE - THE RAW SCORE AS SUBMITTED.
002420         10 VEC-SCORE            PIC S9V999.
002430*        VEC-POIDS - THE WEIGHT AS SUBMITTED, KEPT FOR TRACE
002440*        PURPOSES EVEN THOUGH THE AGGREGATE USES THE EFFECTIVE
002450*        WEIGHT BELOW.
002460         10 VEC-POIDS            PIC 9V999.
002470*        VEC-POIDS-EFFECTIF - THE WEIGHT ACTUALLY USED IN THE
002480*        AGGREGATE CALCULATION, WITH A ZERO INCOMING WEIGHT
002490*        DEFAULTED TO 1.000.
002500         10 VEC-POIDS-EFFECTIF   PIC 9V999.
002510     05 FILLER                   PIC X(01).
002520
002530*    Flat byte view of the same table, used only by the
002540*    operator trace display when UPSI-0 is on.
002550 01  WS-VECTEUR-TABLE-ALT REDEFINES WS-VECTEUR-TABLE.
002560     05 VECALT-BLOC OCCURS 8 TIMES.
002570         10 VECALT-TEXTE         PIC X(24).
002580     05 FILLER                   PIC X(01).
002590
002600*    RUNNING SUMS USED WHILE CLOSING OUT A POLICY - RESET AT
002610*    EVERY CONTROL BREAK BY 4110-REINITIALISER-POLICY, AND
002620*    AGAIN INSIDE THE AGGREGATE/CONSENSUS CALCS THEMSELVES.
002630 01  WS-ACCUMULATEURS.
002640*    WSS-SOMME-POIDS - RUNNING TOTAL OF EFFECTIVE WEIGHTS FOR
002650*    THE POLICY NOW OPEN, DENOMINATOR OF THE WEIGHTED AVERAGE.
002660     05 WSS-SOMME-POIDS          PIC S9(03)V999 COMP.
002670*    WSS-SOMME-PONDEREE - RUNNING TOTAL OF SCORE TIMES WEIGHT,
002680*    NUMERATOR OF THE WEIGHTED AVERAGE - SIZED LARGER THAN THE
002690*    WEIGHT TOTAL SINCE IT CAN RUN UP TO EIGHT TIMES THE SCORE
002700*    RANGE BEFORE DIVIDING BACK DOWN.
002710     05 WSS-SOMME-PONDEREE       PIC S9(05)V999 COMP.
002720*    WSS-SOMME-SCORES - PLAIN (UNWEIGHTED) SUM OF THE RAW VECTOR
002730*    SCORES, USED ONLY TO COMPUTE THE UNWEIGHTED MEAN FOR THE
002740*    CONSENSUS CALCULATION - THE CONSENSUS FIGURE IS DELIBERATELY
002750*    NOT WEIGHT-SENSITIVE, SINCE IT MEASURES HOW MUCH THE VOTERS
002760*    AGREE, NOT HOW IMPORTANT EACH VOTE WAS.
002770     05 WSS-SOMME-SCORES         PIC S9(03)V999 COMP.
002780*    WSS-SOMME-CARRES-ECARTS - RUNNING TOTAL OF SQUARED
002790*    DEVIATIONS FROM THE MEAN, NUMERATOR OF THE SAMPLE VARIANCE.
002800     05 WSS-SOMME-CARRES-ECARTS  PIC S9(03)V9(6) COMP.
002810     05 FILLER                   PIC X(01).
002820
002830*    Square-root workspace - this compiler has no SQRT verb,
002840*    so the standard deviation is reduced by Newton iteration.
002850*    WS-RADICANDE IS THE VARIANCE TO BE ROOTED; WS-ESTIMATION IS
002860*    REFINED ACROSS THE TWENTY PASSES BY 4251-ITERER-NEWTON AND
002870*    COPIED OUT TO WS-RACINE ON THE WAY OUT OF 4250.
002880 01  WS-RACINE-CALCUL.
002890*    WS-RADICANDE - THE VALUE TO BE ROOTED, SET FROM WS-VARIANCE
002900*    BEFORE CALLING 4250-CALCULER-RACINE.
002910     05 WS-RADICANDE             PIC S9(03)V9(6) COMP.
002920*    WS-ESTIMATION - CURRENT NEWTON-RAPHSON ESTIMATE, REFINED IN
002930*    PLACE ACROSS THE TWENTY ITERATIONS.
002940     05 WS-ESTIMATION            PIC S9(03)V9(6) COMP.
002950*    WS-NOUVELLE-EST - NEXT ESTIMATE, COMPUTED FROM WS-ESTIMATION
002960*    BY 4251-ITERER-NEWTON THEN COPIED BACK OVER IT.
002970     05 WS-NOUVELLE-EST          PIC S9(03)V9(6) COMP.
002980*    WS-RACINE - FINAL CONVERGED ROOT, COPIED OUT TO
002990*    WS-ECART-TYPE BY THE CALLING PARAGRAPH.
003000     05 WS-RACINE                PIC S9(03)V9(6) COMP.
003010     05 FILLER                   PIC X(01).
003020
003030*    INTERMEDIATE CONSENSUS FIGURES FOR THE POLICY NOW BEING
003040*    CLOSED OUT - MEAN, VARIANCE AND STANDARD DEVIATION OF THE
003050*    VECTOR SCORES, PLUS A SCRATCH PER-VECTOR DEVIATION FIELD.
003060 01  WS-CALC-POLICY.
003070*    WS-MOYENNE-SCORES - UNWEIGHTED MEAN OF THE VECTOR SCORES,
003080*    USED AS THE CENTER POINT FOR THE DEVIATION CALCULATION.
003090     05 WS-MOYENNE-SCORES        PIC S9V999 COMP.
003100*    WS-VARIANCE - SAMPLE VARIANCE (DIVIDES BY N-1), FEEDS
003110*    DIRECTLY INTO WS-RADICANDE.
003120     05 WS-VARIANCE              PIC S9(03)V9(6) COMP.
003130*    WS-ECART-TYPE - SAMPLE STANDARD DEVIATION, THE ROOT OF
003140*    WS-VARIANCE, USED TO DERIVE DEC-VOTER-CONSENSUS.
003150     05 WS-ECART-TYPE            PIC S9(03)V9(6) COMP.
003160*    WS-ECART - SCRATCH FIELD HOLDING ONE VECTOR'S SIGNED
003170*    DEVIATION FROM THE MEAN, RECOMPUTED FOR EACH TABLE SLOT.
003180     05 WS-ECART                 PIC S9(03)V9(6) COMP.
003190     05 FILLER                   PIC X(01).
003200
003210*    Working result for the policy currently being closed out -
003220*    feeds both DECISION-OUT and the report detail group.
003230*    DEC-VECTEUR-FORT-xxx/DEC-VECTEUR-FAIBLE-xxx HOLD THE NAME
003240*    AND SCORE OF THE HIGHEST- AND LOWEST-SCORING VECTOR FOR THE
003250*    STRONGEST/WEAKEST LINE ADDED UNDER ERG-0108.
003260 01  WS-DECISION-POLICY.
003270     05 DEC-POLICY-ID            PIC X(12).
003280     05 DEC-AGGREGATE-SCORE      PIC S9V999.
003290     05 DEC-VOTER-CONSENSUS      PIC 9V999.
003300     05 DEC-RECOMMENDATION       PIC X(12).
003310     05 DEC-CONFIDENCE           PIC 9V999.
003320*    DEC-NB-VECTEURS - HOW MANY VECTORS WERE SUBMITTED FOR THIS
003330*    POLICY, ONE THRU EIGHT - COPIED STRAIGHT FROM
003340*    WSS-NB-VECTEURS AT 4300-CALCULER-DECISION.
003350     05 DEC-NB-VECTEURS          PIC 9(01).
003360*    DEC-VECTEUR-FORT-NOM/-SCORE - NAME AND SCORE OF THE
003370*    HIGHEST-SCORING VECTOR, SET BY 4350-TROUVER-EXTREMES.
003380     05 DEC-VECTEUR-FORT-NOM     PIC X(12).
003390     05 DEC-VECTEUR-FORT-SCORE   PIC S9V999.
003400*    DEC-VECTEUR-FAIBLE-NOM/-SCORE - NAME AND SCORE OF THE
003410*    LOWEST-SCORING VECTOR, SET BY THE SAME PARAGRAPH.
003420     05 DEC-VECTEUR-FAIBLE-NOM   PIC X(12).
003430     05 DEC-VECTEUR-FAIBLE-SCORE PIC S9V999.
003440     05 FILLER                   PIC X(01).
003450
003460*    Split-halves alternate view, used only by the operator
003470*    trace display when UPSI-0 is on.
003480 01  WS-DECISION-POLICY-ALT REDEFINES WS-DECISION-POLICY.
003490     05 DECALT-MOITIE-UN         PIC X(36).
003500     05 DECALT-MOITIE-DEUX       PIC X(34).
003510
003520*    QUALITATIVE ALIGNMENT PHRASE FOR THE POLICY JUST CLOSED -
003530*    SET BY 4420-DETERMINER-PHRASE FROM THE AGGREGATE SCORE AND
003540*    PRINTED ON THE THIRD DETAIL LINE OF THE REPORT GROUP.  TWENTY-
003550*    FOUR BYTES IS THE WIDTH OF THE LONGEST OF THE FOUR PHRASES.
003560 01  WS-PHRASE-QUALITATIVE       PIC X(24).
003570
003580*    THIS GROUP WAS ADDED UNDER ERG-0181, NOT PART OF THE
003590*    ORIGINAL 1989 CODING.
003600*    RUN-IDENTIFICATION FIELD FOR THE REPORT HEADING (ERG-0181).
003610*    THE SYSTEM DATE IS ACCEPTED ONCE AT FILE-OPEN TIME AND HELD
003620*    HERE IN YYMMDD FORM UNTIL 1100-ENTETE-RAPPORT EDITS IT INTO
003630*    THE TITLE LINE - THIS IS THE ONLY PLACE IN THE PROGRAM THE
003640*    RUN DATE IS TOUCHED.
003650 01  WS-DATE-TRAVAIL.
003660     05 WS-RUN-DATE-SYSTEME      PIC 9(06).
003670     05 FILLER                   PIC X(01).
003680
003690*    EOF SENTINEL - SET TRUE ON THE LOOK-AHEAD READ THAT FINDS
003700*    END OF FILE, DRIVES THE PERFORM UNTIL FF MAIN LOOP.  THE
003710*    SAME FIN-ENREG/FF PATTERN APPEARS IN ALL FOUR PROGRAMS.
003720 01  EOF-MANAGER.
003730     05 FIN-ENREG                PIC X(01) VALUE SPACE.
003740         88 FF VALUE HIGH-VALUE.
003750     05 FILLER                   PIC X(01).
003760
003770*    REPORT PRINT LAYOUTS - "AFFICHAGE" GROUP, ONE GROUP ITEM
003780*    PER LINE TYPE, ALL MOVED TO FS-DATA BEFORE WRITE.
003790 01  AFFICHAGE.
003800*    THE HEADING GROUP IS MOVED TO FS-DATA AND WRITTEN ONE LINE
003810*    AT A TIME IN 1100-ENTETE-RAPPORT BELOW, NOT AS ONE BIG
003820*    MULTI-LINE MOVE - EACH PRINT LINE NEEDS ITS OWN WRITE.
003830*    TITLE LINE - NOW CARRIES THE RUN DATE ALONGSIDE THE FIXED
003840*    REPORT TITLE SO A PRINTED COPY CAN BE TIED BACK TO THE RUN
003850*    THAT PRODUCED IT (ERG-0181).  TITRE-RUN-DATE IS AN EDITED
003860*    NUMERIC FIELD - THE SLASHES ARE INSERTED BY THE MOVE FROM
003870*    WS-RUN-DATE-SYSTEME, NO EXPLICIT EDITING CODE NEEDED.
003880     05 ARTICLE-TITRE.
003890         10 TITRE-TEXTE PIC X(50)
003900            VALUE 'ENVIRONMENTAL GOVERNANCE - DECISION REPORT'.
003910         10 FILLER PIC X(04) VALUE SPACE.
003920         10 FILLER PIC X(08) VALUE 'RUN DATE'.
003930         10 FILLER PIC X(01) VALUE ':'.
003940         10 FILLER PIC X(01) VALUE SPACE.
003950         10 TITRE-RUN-DATE PIC 99/99/99.
003960         10 FILLER PIC X(60) VALUE SPACE.
003970
003980*    RULE LINE - BORDERS FOR THE SEVEN-COLUMN DETAIL LAYOUT.
003990*    THE PLUS-AND-DASH BOX-DRAWING STYLE IS THE SAME ONE USED
004000*    ON EVERY PRINTED REPORT IN THIS SYSTEM, CARRIED OVER FROM
004010*    THE ORIGINAL TAX-SIDE REPORTING CONVENTIONS - A PRINTED
004020*    LINE IS FORMED FROM ALTERNATING FILLER DASH RUNS AND SINGLE
004030*    PLUS-SIGN COLUMN DIVIDERS, ONE DASH RUN PER COLUMN WIDTH
004040*    BELOW.
004050     05 ARTICLE-LIGNE.
004060         10 FILLER PIC X VALUE '+'.
004070         10 FILLER PIC X(12) VALUE ALL '-'.
004080         10 FILLER PIC X VALUE '+'.
004090         10 FILLER PIC X(03) VALUE ALL '-'.
004100         10 FILLER PIC X VALUE '+'.
004110         10 FILLER PIC X(05) VALUE ALL '-'.
004120         10 FILLER PIC X VALUE '+'.
004130         10 FILLER PIC X(04) VALUE ALL '-'.
004140         10 FILLER PIC X VALUE '+'.
004150         10 FILLER PIC X(05) VALUE ALL '-'.
004160         10 FILLER PIC X VALUE '+'.
004170         10 FILLER PIC X(12) VALUE ALL '-'.
004180         10 FILLER PIC X VALUE '+'.
004190         10 FILLER PIC X(84) VALUE SPACE.
004200
004210*    COLUMN HEADER LINE - LABELS MATCH THE DETAIL FIELDS BELOW
004220*    ONE FOR ONE, LEFT TO RIGHT.  THE ABBREVIATIONS (VEC, AGGR,
004230*    CNS, CONF) ARE THE SAME SHORTHAND OPERATIONS HAS USED ON
004240*    THIS REPORT SINCE ERG-0096 AND HAVE NEVER BEEN SPELLED OUT
004250*    IN FULL - THE NARROW COLUMN WIDTHS WOULD NOT HOLD THE FULL
004260*    WORDS ANYWAY.
004270     05 ARTICLE-ENTETE.
004280         10 FILLER PIC X VALUE '|'.
004290         10 FILLER PIC X(12) VALUE 'POLICY-ID'.
004300         10 FILLER PIC X VALUE '|'.
004310         10 FILLER PIC X(03) VALUE 'VEC'.
004320         10 FILLER PIC X VALUE '|'.
004330         10 FILLER PIC X(05) VALUE 'AGGR'.
004340         10 FILLER PIC X VALUE '|'.
004350         10 FILLER PIC X(04) VALUE 'CNS'.
004360         10 FILLER PIC X VALUE '|'.
004370         10 FILLER PIC X(05) VALUE 'CONF'.
004380         10 FILLER PIC X VALUE '|'.
004390         10 FILLER PIC X(12) VALUE 'RECOMMEND'.
004400         10 FILLER PIC X VALUE '|'.
004410         10 FILLER PIC X(84) VALUE SPACE.
004420
004430*    DETAIL LINE - ONE PER POLICY, FILLED BY
004440*    4410-ECRIRE-GROUPE-RAPPORT.  DET-VECTEURS, DET-AGGREGATE,
004450*    DET-CONSENSUS AND DET-CONFIDENCE ARE ALL NUMERIC-EDITED SO
004460*    THEY PRINT WITH LEADING-ZERO SUPPRESSION AND A SIGN WHERE
004470*    NEEDED WITHOUT ANY EXPLICIT EDIT CODE IN THE PROCEDURE
004480*    DIVISION.
004490     05 ARTICLE-DETAIL.
004500         10 FILLER PIC X VALUE '|'.
004510*        DET-POLICY-ID ECHOES DEC-POLICY-ID UNEDITED.
004520         10 DET-POLICY-ID PIC X(12).
004530         10 FILLER PIC X VALUE '|'.
004540*        DET-VECTEURS IS THE VECTOR COUNT FOR THIS POLICY, ZERO-
004550*        SUPPRESSED SINCE IT NEVER EXCEEDS EIGHT.
004560         10 DET-VECTEURS PIC ZZ9.
004570         10 FILLER PIC X VALUE '|'.
004580*        DET-AGGREGATE CARRIES ITS OWN SIGN (+9.99) SINCE THE
004590*        AGGREGATE SCORE CAN BE NEGATIVE.
004600         10 DET-AGGREGATE PIC +9.99.
004610         10 FILLER PIC X VALUE '|'.
004620*        DET-CONSENSUS IS THE WHOLE-PERCENT FORM OF
004630*        DEC-VOTER-CONSENSUS, BUILT VIA WSS-CONSENSUS-PCT.
004640         10 DET-CONSENSUS PIC ZZ9.
004650         10 FILLER PIC X VALUE '%'.
004660         10 FILLER PIC X VALUE '|'.
004670*        DET-CONFIDENCE PRINTS UNSIGNED SINCE CONFIDENCE IS
004680*        ALWAYS POSITIVE BY CONSTRUCTION (0.500 THRU 0.950).
004690         10 DET-CONFIDENCE PIC 9.999.
004700         10 FILLER PIC X VALUE '|'.
004710*        DET-RECOMMENDATION ECHOES DEC-RECOMMENDATION UNEDITED.
004720         10 DET-RECOMMENDATION PIC X(12).
004730         10 FILLER PIC X VALUE '|'.
004740         10 FILLER PIC X(84) VALUE SPACE.
004750
004760*    STRONGEST/WEAKEST VECTOR LINE, ADDED UNDER ERG-0108 AFTER
004770*    OPERATIONS ASKED WHICH VECTOR WAS DRIVING EACH DECISION.
004780     05 ARTICLE-EXTREMES.
004790         10 FILLER PIC X VALUE '|'.
004800         10 FILLER PIC X(11) VALUE 'STRONGEST: '.
004810*        EXT-FORT-NOM/-SCORE NAME AND SCORE THE HIGHEST-SCORING
004820*        VECTOR FOR THIS POLICY.
004830         10 EXT-FORT-NOM PIC X(12).
004840         10 FILLER PIC X VALUE SPACE.
004850         10 EXT-FORT-SCORE PIC +9.999.
004860         10 FILLER PIC X(04) VALUE SPACE.
004870         10 FILLER PIC X(09) VALUE 'WEAKEST: '.
004880*        EXT-FAIBLE-NOM/-SCORE NAME AND SCORE THE LOWEST-SCORING
004890*        VECTOR FOR THIS POLICY - THE SAME VECTOR AS STRONGEST
004900*        WHEN ONLY ONE VECTOR WAS SUBMITTED.
004910         10 EXT-FAIBLE-NOM PIC X(12).
004920         10 FILLER PIC X VALUE SPACE.
004930         10 EXT-FAIBLE-SCORE PIC +9.999.
004940         10 FILLER PIC X(69) VALUE SPACE.
004950
004960*    QUALITATIVE ALIGNMENT PHRASE LINE, ADDED UNDER ERG-0137.
004970     05 ARTICLE-PHRASE.
004980         10 FILLER PIC X VALUE '|'.
004990         10 FILLER PIC X(10) VALUE 'ALIGNMENT:'.
005000         10 FILLER PIC X VALUE SPACE.
005010         10 PHR-TEXTE PIC X(24).
005020         10 FILLER PIC X(96) VALUE SPACE.
005030
005040*    FINAL TOTALS LINE - PRINTED ONCE AT 9000-FIN-TRAITEMENT
005050*    AFTER THE LAST POLICY HAS BEEN WRITTEN.  EXTENDED UNDER
005060*    ERG-0158 TO CARRY ALL THREE RECOMMENDATION COUNTS SIDE BY
005070*    SIDE - BEFORE THAT CHANGE ONLY THE POLICIES-PROCESSED COUNT
005080*    WAS PRINTED AND OPERATIONS HAD TO CROSS-FOOT THE REPORT BY
005090*    HAND TO GET THE APPROVE/REJECT/REVIEW SPLIT.
005100     05 ARTICLE-FIN.
005110         10 FILLER PIC X(20) VALUE 'POLICIES PROCESSED:'.
005120         10 FIN-NB-POLICIES PIC Z(04)9.
005130         10 FILLER PIC X(04) VALUE SPACE.
005140         10 FILLER PIC X(08) VALUE 'APPROVE:'.
005150         10 FIN-NB-APPROVE PIC Z(04)9.
005160         10 FILLER PIC X(04) VALUE SPACE.
005170         10 FILLER PIC X(07) VALUE 'REJECT:'.
005180         10 FIN-NB-REJECT PIC Z(04)9.
005190         10 FILLER PIC X(04) VALUE SPACE.
005200         10 FILLER PIC X(13) VALUE 'NEEDS-REVIEW:'.
005210         10 FIN-NB-REVIEW PIC Z(04)9.
005220         10 FILLER PIC X(36) VALUE SPACE.
005230
005240******************************************************************
005250 PROCEDURE DIVISION.
005260
005270*    PARAGRAPH INDEX:
005280*      0000  MAIN LINE - OPEN, HEADING, PRIME READ, MAIN LOOP,
005290*            FINAL TOTALS, CLOSE.
005300*      1000  OPEN FILES AND ZERO THE RUN COUNTERS.
005310*      1100  WRITE THE FOUR-LINE REPORT HEADING (TITLE, RULE,
005320*            COLUMN HEADER, RULE), INCLUDING THE RUN-DATE EDIT.
005330*      1200  PRIME (LOOK-AHEAD) READ OF THE FIRST VECTOR CARD.
005340*      4000  PER-VECTOR PROCESSING WITH POLICY-ID CONTROL BREAK.
005350*      4100  RESET THE ACCUMULATORS AT A NEW POLICY.
005360*      4200  ACCUMULATE ONE VECTOR CARD INTO THE POLICY TABLE.
005370*      4250  NEWTON-RAPHSON SQUARE ROOT (NO SQRT VERB).
005380*      4300  CLOSE OUT A POLICY - AGGREGATE, CONSENSUS,
005390*            RECOMMENDATION, CONFIDENCE, STRONGEST/WEAKEST.
005400*      4400  WRITE DECISION-OUT AND THE THREE-LINE REPORT GROUP.
005410*      4420  BUILD THE QUALITATIVE ALIGNMENT PHRASE.
005420*      9000  PRINT AND DISPLAY THE FINAL RUN TOTALS.
005430*      9900  CLOSE FILES.
005440
005450*    NUMBERING FOLLOWS THE SAME THOUSAND-BLOCK CONVENTION AS THE
005460*    REST OF THE SUITE: 0XXX IS MAIN-LINE/HOUSEKEEPING, 4XXX IS
005470*    THE CONTROL-BREAK BODY (CHOSEN TO MATCH THIS PROGRAM'S
005480*    POSITION AS THE FOURTH PROGRAM IN THE BATCH STREAM), AND
005490*    9XXX IS END-OF-RUN HOUSEKEEPING.  SUB-PARAGRAPHS TAKE THE
005500*    PARENT'S NUMBER PLUS A SUFFIX (4310, 4311, ...) SO A READER
005510*    CAN TELL AT A GLANCE WHICH TOP-LEVEL STEP OWNS THEM.
005520
005530*===============================================================*
005540*LIGNE PRINCIPALE DU PROGRAMME
005550*(MAIN LINE - OPEN, HEADING, PRIME READ, MAIN LOOP, CLOSE)
005560
005570*    THE OVERALL SHAPE HERE IS THE SAME OPEN/HEADING/PRIME-READ/
005580*    LOOP/TOTALS/CLOSE SKELETON USED BY EVERY CONTROL-BREAK
005590*    PROGRAM IN THE SUITE - ONLY THE PARAGRAPHS BEHIND EACH
005600*    PERFORM DIFFER FROM PROGRAM TO PROGRAM.
005610*    A NEW MAINTAINER LEARNING THIS SUITE SHOULD START HERE AND
005620*    FOLLOW EACH PERFORM IN ORDER BEFORE DROPPING INTO THE
005630*    CONTROL-BREAK LOGIC BELOW - THE MAIN LINE IS DELIBERATELY
005640*    KEPT SHORT SO IT READS AS A TABLE OF CONTENTS FOR THE REST
005650*    OF THE PROGRAM.
005660 0000-MAIN-PROCEDURE.
005670     PERFORM 1000-OUVERTURE-FICHIERS THRU 1000-EXIT.
005680     PERFORM 1100-ENTETE-RAPPORT THRU 1100-EXIT.
005690     PERFORM 1200-LECTURE-AMORCE THRU 1200-EXIT.
005700*    ONE PASS OF 4000 PER VECTOR CARD; THE CONTROL BREAK INSIDE
005710*    4000 DECIDES WHEN A POLICY IS ACTUALLY CLOSED OUT.
005720     PERFORM 4000-TRAITER-VECTEUR THRU 4000-EXIT
005730         UNTIL FF.
005740     PERFORM 9000-FIN-TRAITEMENT THRU 9000-EXIT.
005750     PERFORM 9900-FERMETURE-FICHIERS THRU 9900-EXIT.
005760     STOP RUN.
005770 0000-EXIT.
005780     EXIT.
005790
005800*    OPENS ALL THREE FILES AND ZEROES THE RUN-WIDE COUNTERS.
005810*    ALSO THE NATURAL PLACE TO PICK UP THE SYSTEM DATE FOR THE
005820*    REPORT HEADING (ERG-0181) - IT ONLY NEEDS TO BE READ ONCE,
005830*    BEFORE THE HEADING IS WRITTEN.
005840*    THE ACCEPT STATEMENT RETURNS THE OPERATING SYSTEM'S NOTION
005850*    OF TODAY'S DATE AT THE MOMENT THE JOB RUNS, NOT A DATE
005860*    CARRIED ON ANY INPUT RECORD - TWO RUNS OF THE SAME INPUT ON
005870*    DIFFERENT DAYS WILL CARRY DIFFERENT RUN DATES ON THEIR
005880*    REPORT HEADINGS, WHICH IS THE POINT OF ERG-0181.
005890 1000-OUVERTURE-FICHIERS.
005900     OPEN INPUT F-VOTE.
005910     OPEN OUTPUT F-DECISION.
005920     OPEN OUTPUT F-RAPPORT.
005930     ACCEPT WS-RUN-DATE-SYSTEME FROM DATE.
005940     MOVE 0 TO WSS-NB-POLICIES.
005950     MOVE 0 TO WSS-NB-APPROVE.
005960     MOVE 0 TO WSS-NB-REJECT.
005970     MOVE 0 TO WSS-NB-REVIEW.
005980 1000-EXIT.
005990     EXIT.
006000
006010*    WRITES THE FOUR-LINE REPORT HEADING.  THE RUN DATE ACCEPTED
006020*    IN 1000-OUVERTURE-FICHIERS IS EDITED STRAIGHT INTO
006030*    TITRE-RUN-DATE HERE - ACCEPT FROM DATE RETURNS YYMMDD, THE
006040*    SAME SIX DIGITS TITRE-RUN-DATE EXPECTS, SO THE SLASHES FALL
006050*    OUT OF THE EDITED PICTURE WITH NO FURTHER WORK (ERG-0181).
006060*    THIS HEADING IS WRITTEN EXACTLY ONCE, AT THE TOP OF THE
006070*    RUN - THERE IS NO PAGE-BREAK LOGIC TO REPEAT IT PARTWAY
006080*    THROUGH A LONG RUN, SINCE DECISION-REPORT HAS NEVER RUN
006090*    LONG ENOUGH TO NEED ONE.
006100 1100-ENTETE-RAPPORT.
006110     MOVE WS-RUN-DATE-SYSTEME TO TITRE-RUN-DATE.
006120     MOVE ARTICLE-TITRE TO FS-DATA.
006130     WRITE FS-DATA.
006140     MOVE ARTICLE-LIGNE TO FS-DATA.
006150     WRITE FS-DATA.
006160     MOVE ARTICLE-ENTETE TO FS-DATA.
006170     WRITE FS-DATA.
006180     MOVE ARTICLE-LIGNE TO FS-DATA.
006190     WRITE FS-DATA.
006200 1100-EXIT.
006210     EXIT.
006220
006230*    LOOK-AHEAD PRIME READ - LOADS THE FIRST VECTOR CARD AND
006240*    SEEDS WS-POLICY-COURANTE BEFORE THE MAIN LOOP STARTS, THE
006250*    SAME PATTERN THE REFERENCE-BUILD PROGRAMS USE FOR THEIR
006260*    FIRST CONTROL BREAK.
006270*    AN EMPTY INPUT FILE (NO VECTOR CARDS AT ALL) FALLS STRAIGHT
006280*    THROUGH TO THE AT-END LEG HERE, SETS FF, AND THE MAIN LOOP
006290*    NEVER EXECUTES - 9000-FIN-TRAITEMENT STILL RUNS AND PRINTS
006300*    A ZERO-POLICIES TOTALS LINE, WHICH IS THE CORRECT BEHAVIOR
006310*    FOR A RUN WITH NOTHING TO DECIDE.
006320 1200-LECTURE-AMORCE.
006330     PERFORM 4110-REINITIALISER-POLICY THRU 4110-EXIT.
006340     READ F-VOTE
006350         AT END
006360             SET FF TO TRUE
006370         NOT AT END
006380             MOVE VT-POLICY-ID TO WS-POLICY-COURANTE
006390             IF WS-TRACE-SWITCH-ON
006400                 DISPLAY 'ERG-0071 FIRST POLICY=' VTK-POLICY-ID
006410             END-IF
006420     END-READ.
006430 1200-EXIT.
006440     EXIT.
006450
006460*===============================================================*
006470*    TRAITEMENT D'UN VECTEUR AVEC RUPTURE SUR POLICY-ID
006480*    (PROCESS ONE VECTOR CARD, WITH LOOK-AHEAD CONTROL BREAK
006490*    ON POLICY-ID)
006500
006510*    DET-, EXT- AND PHR- PREFIXED FIELDS BELOW ARE ALL EDITED
006520*    PICTURES BUILT SPECIFICALLY FOR PRINTING - NONE OF THEM IS
006530*    EVER READ BACK OR COMPARED, ONLY MOVED INTO AND WRITTEN.
006540*    THIS SECTION IS THE HEART OF THE PROGRAM.  A LOOK-AHEAD
006550*    CONTROL BREAK MEANS THE DECISION IS NOT FIRED THE MOMENT A
006560*    NEW POLICY-ID IS SEEN - IT IS FIRED ONE READ EARLIER, WHEN
006570*    THE CARD THAT REVEALS THE CHANGE IS STILL SITTING IN THE
006580*    RECORD AREA, UNPROCESSED.  THAT CARD THEN BECOMES THE FIRST
006590*    VECTOR OF THE NEW POLICY ON THE VERY NEXT PASS THROUGH
006600*    4000-TRAITER-VECTEUR.  GETTING THIS SEQUENCE WRONG (FIRING
006610*    THE BREAK BEFORE THE READ, OR ACCUMULATING THE LOOK-AHEAD
006620*    CARD INTO THE OLD POLICY) IS THE CLASSIC BUG IN THIS STYLE
006630*    OF PROGRAM AND HAS BITTEN THIS SHOP BEFORE ON OTHER SYSTEMS.
006640
006650*    ACCUMULATES THE VECTOR JUST READ, THEN READS AHEAD.  IF THE
006660*    NEXT CARD BELONGS TO A DIFFERENT POLICY (OR THERE IS NO
006670*    NEXT CARD) THE POLICY JUST ACCUMULATED IS CLOSED OUT BEFORE
006680*    THE NEW POLICY'S FIRST VECTOR IS ACCUMULATED ON THE NEXT
006690*    PASS.
006700*    A SINGLE-VECTOR POLICY IS HANDLED WITHOUT SPECIAL CASING -
006710*    IT SIMPLY ACCUMULATES ONE VECTOR, THEN READS A CARD FOR A
006720*    DIFFERENT POLICY (OR HITS END OF FILE), AND CLOSES OUT WITH
006730*    WSS-NB-VECTEURS AT 1, WHICH THE CONSENSUS CALCULATION ABOVE
006740*    ALREADY TREATS AS A SPECIAL CASE IN ITS OWN RIGHT.
006750 4000-TRAITER-VECTEUR.
006760     PERFORM 4200-ACCUMULER-VECTEUR THRU 4200-EXIT.
006770     READ F-VOTE
006780         AT END
006790             SET FF TO TRUE
006800             PERFORM 4300-CALCULER-DECISION THRU 4300-EXIT
006810             PERFORM 4400-ECRIRE-DECISION THRU 4400-EXIT
006820         NOT AT END
006830             IF VT-POLICY-ID NOT = WS-POLICY-COURANTE
006840                 PERFORM 4300-CALCULER-DECISION THRU 4300-EXIT
006850                 PERFORM 4400-ECRIRE-DECISION THRU 4400-EXIT
006860                 PERFORM 4100-RUPTURE-POLICY THRU 4100-EXIT
006870             END-IF
006880     END-READ.
006890 4000-EXIT.
006900     EXIT.
006910
006920*    A NEW POLICY HAS ARRIVED - REMEMBER ITS KEY AND RESET THE
006930*    ACCUMULATORS FOR IT.  CALLED ONLY FROM THE NOT-AT-END LEG
006940*    OF 4000-TRAITER-VECTEUR, NEVER FROM THE AT-END LEG, SINCE
006950*    END OF FILE MEANS THERE IS NO NEW POLICY TO OPEN.
006960 4100-RUPTURE-POLICY.
006970     MOVE VT-POLICY-ID TO WS-POLICY-COURANTE.
006980     PERFORM 4110-REINITIALISER-POLICY THRU 4110-EXIT.
006990 4100-EXIT.
007000     EXIT.
007010
007020*    ZEROES THE VECTOR COUNT AND THE RUNNING SUMS - CALLED BOTH
007030*    AT THE PRIME READ AND AT EVERY SUBSEQUENT CONTROL BREAK.
007040 4110-REINITIALISER-POLICY.
007050     MOVE 0 TO WSS-NB-VECTEURS.
007060     MOVE 0 TO WSS-SOMME-POIDS.
007070     MOVE 0 TO WSS-SOMME-PONDEREE.
007080     MOVE 0 TO WSS-SOMME-SCORES.
007090 4110-EXIT.
007100     EXIT.
007110
007120*    FILES ONE VECTOR CARD'S THREE VALUES INTO THE NEXT OPEN
007130*    SLOT OF WS-VECTEUR-TABLE.  A ZERO OR BLANK INCOMING WEIGHT
007140*    IS TREATED AS "NO WEIGHT SUPPLIED" AND DEFAULTED TO 1.000
007150*    RATHER THAN LEFT AT ZERO, SO A VECTOR WITH NO EXPLICIT
007160*    WEIGHT STILL COUNTS FULLY TOWARD THE AGGREGATE INSTEAD OF
007170*    BEING SILENTLY DROPPED.
007180*    NO BOUNDS CHECK IS MADE AGAINST THE EIGHT-SLOT TABLE LIMIT
007190*    HERE - IF A POLICY EVER ARRIVES WITH MORE THAN EIGHT VECTOR
007200*    CARDS, THE NINTH MOVE WOULD WRITE PAST THE TABLE.  THIS HAS
007210*    NEVER HAPPENED IN PRODUCTION SINCE THE UPSTREAM VOTE-
007220*    COLLECTION PROCESS NEVER PRODUCES MORE THAN THE FIVE
007230*    CHARTERED VECTOR TYPES PER POLICY.
007240 4200-ACCUMULER-VECTEUR.
007250     ADD 1 TO WSS-NB-VECTEURS.
007260     MOVE VT-VECTOR-NAME TO VEC-NOM(WSS-NB-VECTEURS).
007270     MOVE VT-VECTOR-SCORE TO VEC-SCORE(WSS-NB-VECTEURS).
007280     MOVE VT-VECTOR-WEIGHT TO VEC-POIDS(WSS-NB-VECTEURS).
007290     IF VT-VECTOR-WEIGHT > 0
007300         MOVE VT-VECTOR-WEIGHT
007310             TO VEC-POIDS-EFFECTIF(WSS-NB-VECTEURS)
007320     ELSE
007330         MOVE 1.000 TO VEC-POIDS-EFFECTIF(WSS-NB-VECTEURS)
007340     END-IF.
007350     ADD VT-VECTOR-SCORE TO WSS-SOMME-SCORES.
007360 4200-EXIT.
007370     EXIT.
007380
007390*===============================================================*
007400*    CALCUL DE LA DECISION A LA RUPTURE DE POLICY
007410*    (COMPUTE THE FULL DECISION RESULT WHEN A POLICY CLOSES)
007420
007430*    ORCHESTRATES THE FIVE STEPS THAT TURN AN ACCUMULATED VECTOR
007440*    TABLE INTO A COMPLETE DECISION: WEIGHTED AGGREGATE, VOTER
007450*    CONSENSUS, RECOMMENDATION TEXT, CONFIDENCE FIGURE, AND THE
007460*    STRONGEST/WEAKEST VECTOR PAIR FOR THE REPORT.
007470 4300-CALCULER-DECISION.
007480     MOVE WS-POLICY-COURANTE TO DEC-POLICY-ID.
007490     MOVE WSS-NB-VECTEURS TO DEC-NB-VECTEURS.
007500     PERFORM 4310-CALCULER-AGGREGAT THRU 4310-EXIT.
007510     PERFORM 4320-CALCULER-CONSENSUS THRU 4320-EXIT.
007520     PERFORM 4330-DETERMINER-RECOMMANDATION THRU 4330-EXIT.
007530     PERFORM 4340-CALCULER-CONFIANCE THRU 4340-EXIT.
007540     PERFORM 4350-TROUVER-EXTREMES THRU 4350-EXIT.
007550     IF WS-TRACE-SWITCH-ON
007560         DISPLAY 'ERG-0079 POLICY=' DECALT-MOITIE-UN
007570     END-IF.
007580 4300-EXIT.
007590     EXIT.
007600
007610*    WEIGHTED AVERAGE OF THE VECTOR SCORES, WEIGHT-BY-WEIGHT.
007620*    A POLICY WITH NO VECTORS (SHOULD NOT HAPPEN IN PRACTICE,
007630*    BUT GUARDED HERE) OR WHOSE VECTORS ALL CARRY ZERO EFFECTIVE
007640*    WEIGHT SCORES AS A FLAT ZERO AGGREGATE RATHER THAN DIVIDING
007650*    BY ZERO.
007660*    THE TWO GUARD CLAUSES (ZERO VECTORS, ZERO TOTAL WEIGHT) ARE
007670*    KEPT SEPARATE EVEN THOUGH THEY LOOK REDUNDANT - THE FIRST
007680*    CATCHES AN EMPTY TABLE BEFORE THE VARYING PERFORM EVEN
007690*    STARTS, THE SECOND CATCHES THE RARER CASE OF A NON-EMPTY
007700*    TABLE WHOSE WEIGHTS SOMEHOW STILL SUM TO ZERO.
007710 4310-CALCULER-AGGREGAT.
007720     MOVE 0 TO WSS-SOMME-POIDS.
007730     MOVE 0 TO WSS-SOMME-PONDEREE.
007740     IF WSS-NB-VECTEURS = 0
007750         MOVE 0 TO DEC-AGGREGATE-SCORE
007760         GO TO 4310-EXIT
007770     END-IF.
007780     PERFORM 4311-CUMULER-PONDERATION THRU 4311-EXIT
007790         VARYING WSS-VEC-IDX FROM 1 BY 1
007800         UNTIL WSS-VEC-IDX > WSS-NB-VECTEURS.
007810     IF WSS-SOMME-POIDS = 0
007820         MOVE 0 TO DEC-AGGREGATE-SCORE
007830     ELSE
007840         COMPUTE DEC-AGGREGATE-SCORE ROUNDED =
007850             WSS-SOMME-PONDEREE / WSS-SOMME-POIDS
007860     END-IF.
007870 4310-EXIT.
007880     EXIT.
007890
007900*    ONE VECTOR'S CONTRIBUTION TO THE WEIGHTED SUM - CALLED ONCE
007910*    PER SLOT BY THE VARYING PERFORM ABOVE.  KEPT AS ITS OWN
007920*    PARAGRAPH, RATHER THAN INLINED, SO THE VARYING PERFORM IN
007930*    4310 READS AS A SINGLE CLEAR STATEMENT OF INTENT.
007940 4311-CUMULER-PONDERATION.
007950     ADD VEC-POIDS-EFFECTIF(WSS-VEC-IDX) TO WSS-SOMME-POIDS.
007960     COMPUTE WSS-SOMME-PONDEREE =
007970         WSS-SOMME-PONDEREE +
007980         (VEC-SCORE(WSS-VEC-IDX) * VEC-POIDS-EFFECTIF
007990             (WSS-VEC-IDX)).
008000 4311-EXIT.
008010     EXIT.
008020
008030*    SAMPLE STANDARD DEVIATION OF THE VECTOR SCORES, TURNED INTO
008040*    A 0.000-1.000 CONSENSUS FIGURE (TIGHT SPREAD = HIGH
008050*    CONSENSUS).  FEWER THAN TWO VECTORS, OR A ZERO MEAN, BOTH
008060*    SHORT-CIRCUIT TO A CONSENSUS OF 1.000 SINCE THERE IS NO
008070*    MEANINGFUL SPREAD TO MEASURE IN EITHER CASE.
008080*    THE ZERO-MEAN SHORT CIRCUIT IS NOT JUST A DIVIDE-BY-ZERO
008090*    GUARD - A POLICY WHOSE VECTORS AVERAGE TO EXACTLY ZERO HAS
008100*    NO CENTER OF GRAVITY TO MEASURE AGREEMENT AROUND, SO THE
008110*    CHARTER TREATS IT THE SAME AS A SINGLE-VECTOR POLICY: FULL
008120*    CONSENSUS BY DEFINITION, NOT BY COMPUTATION.
008130 4320-CALCULER-CONSENSUS.
008140     IF WSS-NB-VECTEURS < 2
008150         MOVE 1.000 TO DEC-VOTER-CONSENSUS
008160         GO TO 4320-EXIT
008170     END-IF.
008180     COMPUTE WS-MOYENNE-SCORES ROUNDED =
008190         WSS-SOMME-SCORES / WSS-NB-VECTEURS.
008200     IF WS-MOYENNE-SCORES = 0
008210         MOVE 1.000 TO DEC-VOTER-CONSENSUS
008220         GO TO 4320-EXIT
008230     END-IF.
008240     MOVE 0 TO WSS-SOMME-CARRES-ECARTS.
008250     PERFORM 4321-CUMULER-ECART THRU 4321-EXIT
008260         VARYING WSS-VEC-IDX FROM 1 BY 1
008270         UNTIL WSS-VEC-IDX > WSS-NB-VECTEURS.
008280*    SAMPLE VARIANCE DIVIDES BY N-1, NOT N - THE VECTORS ARE
008290*    TREATED AS A SAMPLE OF POSSIBLE OPINION, NOT THE WHOLE
008300*    POPULATION OF OPINION ON THE POLICY.
008310     COMPUTE WS-VARIANCE ROUNDED =
008320         WSS-SOMME-CARRES-ECARTS / (WSS-NB-VECTEURS - 1).
008330     MOVE WS-VARIANCE TO WS-RADICANDE.
008340     PERFORM 4250-CALCULER-RACINE THRU 4250-EXIT.
008350     MOVE WS-RACINE TO WS-ECART-TYPE.
008360*    CONSENSUS FALLS LINEARLY AS THE STANDARD DEVIATION RISES,
008370*    REACHING ZERO AT A STANDARD DEVIATION OF 2.000 (THE WIDEST
008380*    SPREAD POSSIBLE ACROSS THE -1.000..+1.000 SCORE RANGE) AND
008390*    CLAMPED AT ZERO BELOW THAT SO AN EXTREME SPREAD NEVER GOES
008400*    NEGATIVE.
008410     COMPUTE DEC-VOTER-CONSENSUS ROUNDED =
008420         1 - (WS-ECART-TYPE / 2).
008430     IF DEC-VOTER-CONSENSUS < 0
008440         MOVE 0 TO DEC-VOTER-CONSENSUS
008450     END-IF.
008460 4320-EXIT.
008470     EXIT.
008480
008490*    ONE VECTOR'S SQUARED DEVIATION FROM THE MEAN - CALLED ONCE
008500*    PER SLOT BY THE VARYING PERFORM ABOVE.  WS-ECART IS SIGNED
008510*    BUT THE SQUARING THAT FOLLOWS MAKES THE SIGN IRRELEVANT TO
008520*    THE ACCUMULATED TOTAL - THE FIELD IS SIGNED ONLY SO THE
008530*    INTERMEDIATE SUBTRACTION ITSELF DOES NOT TRUNCATE.
008540 4321-CUMULER-ECART.
008550     COMPUTE WS-ECART =
008560         VEC-SCORE(WSS-VEC-IDX) - WS-MOYENNE-SCORES.
008570     COMPUTE WSS-SOMME-CARRES-ECARTS =
008580         WSS-SOMME-CARRES-ECARTS + (WS-ECART * WS-ECART).
008590 4321-EXIT.
008600     EXIT.
008610
008620*===============================================================*
008630*    RACINE CARREE PAR ITERATION DE NEWTON (PAS DE VERBE SQRT)
008640*    (SQUARE ROOT BY NEWTON-RAPHSON ITERATION - NO SQRT VERB)
008650
008660*    A RADICANDE OF ZERO ROOTS TO ZERO WITHOUT ITERATING.
008670*    OTHERWISE THE ESTIMATE STARTS AT 1 AND IS REFINED TWENTY
008680*    TIMES, WHICH CONVERGES WELL PAST FOUR DECIMAL PLACES FOR
008690*    EVERY VARIANCE VALUE THIS PROGRAM CAN PRODUCE.
008700*    TWENTY PASSES IS A FIXED COUNT RATHER THAN A CONVERGENCE
008710*    TEST - THE PROGRAM NEVER CHECKS HOW CLOSE WS-NOUVELLE-EST
008720*    AND WS-ESTIMATION HAVE GOTTEN TO EACH OTHER.  THIS WAS A
008730*    DELIBERATE SIMPLIFICATION AT ERG-0079: THE VARIANCE RANGE
008740*    THIS PROGRAM EVER SEES IS SMALL ENOUGH THAT TWENTY PASSES
008750*    ALWAYS OVERSHOOTS THE PRECISION THIS COMPILER CAN HOLD.
008760 4250-CALCULER-RACINE.                                            ERG-0079
008770     IF WS-RADICANDE = 0
008780         MOVE 0 TO WS-RACINE
008790         GO TO 4250-EXIT
008800     END-IF.
008810     MOVE 1 TO WS-ESTIMATION.
008820     PERFORM 4251-ITERER-NEWTON THRU 4251-EXIT
008830         VARYING WSS-ITER FROM 1 BY 1 UNTIL WSS-ITER > 20.
008840     MOVE WS-ESTIMATION TO WS-RACINE.
008850 4250-EXIT.
008860     EXIT.
008870
008880*    ONE NEWTON-RAPHSON REFINEMENT STEP: THE NEXT ESTIMATE IS
008890*    THE AVERAGE OF THE CURRENT ESTIMATE AND RADICANDE/ESTIMATE.
008900 4251-ITERER-NEWTON.
008910     COMPUTE WS-NOUVELLE-EST ROUNDED =
008920         (WS-ESTIMATION + (WS-RADICANDE / WS-ESTIMATION)) / 2.
008930     MOVE WS-NOUVELLE-EST TO WS-ESTIMATION.
008940 4251-EXIT.
008950     EXIT.
008960
008970*    RECOMMENDATION THRESHOLDS PER THE POLICY BOARD CHARTER:
008980*    APPROVE NEEDS BOTH A STRONGLY POSITIVE AGGREGATE AND STRONG
008990*    AGREEMENT AMONG THE VECTORS; REJECT FIRES IF EITHER THE
009000*    AGGREGATE IS STRONGLY NEGATIVE OR THE VECTORS DISAGREE
009010*    BADLY, REGARDLESS OF THE OTHER FIGURE; EVERYTHING ELSE FALLS
009020*    THROUGH TO NEEDS-REVIEW FOR A HUMAN TO DECIDE.
009030*    NOTE THAT THE TWO BRANCHES ARE NOT SYMMETRIC - APPROVE
009040*    REQUIRES AN "AND" OF BOTH CONDITIONS WHILE REJECT FIRES ON
009050*    AN "OR" OF ITS TWO CONDITIONS.  THIS IS DELIBERATE: THE
009060*    CHARTER TREATS APPROVAL AS THE HARDER BAR TO CLEAR, SINCE
009070*    AN APPROVED POLICY MOVES STRAIGHT TO IMPLEMENTATION, WHILE
009080*    EITHER A BAD AGGREGATE OR POOR CONSENSUS ALONE IS ENOUGH TO
009090*    DISQUALIFY A POLICY OUTRIGHT.
009100 4330-DETERMINER-RECOMMANDATION.                                  ERG-0096
009110     IF DEC-AGGREGATE-SCORE > 0.600
009120             AND DEC-VOTER-CONSENSUS > 0.600
009130         MOVE 'APPROVE     ' TO DEC-RECOMMENDATION
009140         ADD 1 TO WSS-NB-APPROVE
009150     ELSE
009160         IF DEC-AGGREGATE-SCORE < -0.400
009170                 OR DEC-VOTER-CONSENSUS < 0.300
009180             MOVE 'REJECT      ' TO DEC-RECOMMENDATION
009190             ADD 1 TO WSS-NB-REJECT
009200         ELSE
009210             MOVE 'NEEDS-REVIEW' TO DEC-RECOMMENDATION
009220             ADD 1 TO WSS-NB-REVIEW
009230         END-IF
009240     END-IF.
009250 4330-EXIT.
009260     EXIT.
009270
009280*    CONFIDENCE RISES WITH CONSENSUS ON A 0.500-0.950 SCALE - A
009290*    DECISION IS NEVER REPORTED AS LESS THAN HALF-CONFIDENT EVEN
009300*    AT ZERO CONSENSUS, AND THE 0.950 CEILING IS A DELIBERATE
009310*    POLICY BOARD CHARTER LIMIT, RECONFIRMED UNDER ERG-0172 -
009320*    THE PROGRAM NEVER CLAIMS FULL CERTAINTY.
009330*    THE 0.500 FLOOR REFLECTS THE CHARTER'S VIEW THAT EVEN A
009340*    BADLY SPLIT VOTE IS STILL A VOTE - THE SYSTEM SHOULD NEVER
009350*    REPORT A CONFIDENCE BELOW A COIN-FLIP, SINCE A RECOMMENDATION
009360*    WAS STILL REACHED AND HANDED TO THE BOARD EITHER WAY.
009370 4340-CALCULER-CONFIANCE.
009380     COMPUTE DEC-CONFIDENCE ROUNDED =
009390         0.500 + (DEC-VOTER-CONSENSUS * 0.450).
009400     IF DEC-CONFIDENCE > 0.950
009410         MOVE 0.950 TO DEC-CONFIDENCE
009420     END-IF.
009430 4340-EXIT.
009440     EXIT.
009450
009460*    SCANS THE FILLED PORTION OF THE VECTOR TABLE FOR THE
009470*    HIGHEST- AND LOWEST-SCORING VECTOR, ADDED UNDER ERG-0108 SO
009480*    THE REPORT CAN SHOW WHICH VECTOR IS DRIVING THE DECISION
009490*    EACH WAY.  SEEDED FROM SLOT 1 SO A SINGLE-VECTOR POLICY
009500*    REPORTS THAT SAME VECTOR AS BOTH STRONGEST AND WEAKEST.
009510*    A PLAIN LINEAR SCAN WAS USED RATHER THAN SORTING THE TABLE
009520*    SINCE THE TABLE NEVER HOLDS MORE THAN EIGHT ENTRIES - SORT
009530*    OVERHEAD WOULD NOT PAY FOR ITSELF AT THIS SIZE, AND THE
009540*    TABLE'S ORIGINAL SUBMISSION ORDER IS STILL NEEDED ELSEWHERE
009550*    (THE TRACE DISPLAY SHOWS VECTORS IN ARRIVAL ORDER).
009560 4350-TROUVER-EXTREMES.                                           ERG-0108
009570     MOVE VEC-NOM(1) TO DEC-VECTEUR-FORT-NOM.
009580     MOVE VEC-SCORE(1) TO DEC-VECTEUR-FORT-SCORE.
009590     MOVE VEC-NOM(1) TO DEC-VECTEUR-FAIBLE-NOM.
009600     MOVE VEC-SCORE(1) TO DEC-VECTEUR-FAIBLE-SCORE.
009610     IF WSS-NB-VECTEURS > 1
009620         PERFORM 4351-COMPARER-EXTREME THRU 4351-EXIT
009630             VARYING WSS-VEC-IDX FROM 2 BY 1
009640             UNTIL WSS-VEC-IDX > WSS-NB-VECTEURS
009650     END-IF.
009660 4350-EXIT.
009670     EXIT.
009680
009690*    COMPARES ONE VECTOR SLOT AGAINST THE RUNNING STRONGEST AND
009700*    WEAKEST - CALLED ONCE PER REMAINING SLOT BY THE VARYING
009710*    PERFORM ABOVE, STARTING FROM SLOT 2.  BOTH COMPARISONS ARE
009720*    STRICT (> AND <), SO A TIE FOR STRONGEST OR WEAKEST KEEPS
009730*    THE EARLIER-SUBMITTED VECTOR RATHER THAN SWAPPING TO THE
009740*    LATER ONE - FIRST-SEEN-WINS ON A TIE.
009750 4351-COMPARER-EXTREME.
009760     IF VEC-SCORE(WSS-VEC-IDX) > DEC-VECTEUR-FORT-SCORE
009770         MOVE VEC-NOM(WSS-VEC-IDX) TO DEC-VECTEUR-FORT-NOM
009780         MOVE VEC-SCORE(WSS-VEC-IDX) TO DEC-VECTEUR-FORT-SCORE
009790     END-IF.
009800     IF VEC-SCORE(WSS-VEC-IDX) < DEC-VECTEUR-FAIBLE-SCORE
009810         MOVE VEC-NOM(WSS-VEC-IDX) TO DEC-VECTEUR-FAIBLE-NOM
009820         MOVE VEC-SCORE(WSS-VEC-IDX) TO DEC-VECTEUR-FAIBLE-SCORE
009830     END-IF.
009840 4351-EXIT.
009850     EXIT.
009860
009870*===============================================================*
009880*    ECRITURE DE LA DECISION ET DU GROUPE DE RAPPORT
009890*    (WRITE THE DECISION RECORD AND THE REPORT DETAIL GROUP)
009900
009910*    COPIES THE WORKING DECISION INTO THE OUTPUT RECORD, WRITES
009920*    IT, AND DRIVES THE THREE-LINE REPORT GROUP FOR THE SAME
009930*    POLICY.  WSS-NB-POLICIES IS INCREMENTED HERE, NOT AT THE
009940*    CONTROL BREAK, SO THE COUNT REFLECTS POLICIES ACTUALLY
009950*    WRITTEN RATHER THAN POLICIES MERELY DETECTED.
009960 4400-ECRIRE-DECISION.
009970     ADD 1 TO WSS-NB-POLICIES.
009980     MOVE DEC-POLICY-ID TO DO-POLICY-ID.
009990     MOVE DEC-AGGREGATE-SCORE TO DO-AGGREGATE-SCORE.
010000     MOVE DEC-VOTER-CONSENSUS TO DO-VOTER-CONSENSUS.
010010     MOVE DEC-RECOMMENDATION TO DO-RECOMMENDATION.
010020     MOVE DEC-CONFIDENCE TO DO-CONFIDENCE.
010030     WRITE F-DECISION-ENREG.
010040     PERFORM 4410-ECRIRE-GROUPE-RAPPORT THRU 4410-EXIT.
010050 4400-EXIT.
010060     EXIT.
010070
010080*    WRITES THE DETAIL LINE, THE STRONGEST/WEAKEST LINE AND THE
010090*    ALIGNMENT-PHRASE LINE FOR ONE POLICY, IN THAT ORDER.
010100*    CONSENSUS IS CONVERTED FROM ITS 9V999 FRACTION TO A WHOLE
010110*    PERCENT BEFORE EDITING INTO DET-CONSENSUS.
010120*    THREE LINES PER POLICY WAS A DELIBERATE LAYOUT CHOICE - THE
010130*    ALTERNATIVE OF CRAMMING EVERYTHING ONTO ONE WIDE LINE WAS
010140*    TRIED DURING THE ERG-0096 DESIGN REVIEW AND REJECTED AS
010150*    UNREADABLE ON A STANDARD 132-COLUMN PRINTER; THE THREE-LINE
010160*    GROUP READS MORE LIKE A CASE FILE ENTRY THAN A SPREADSHEET
010170*    ROW, WHICH WAS THE GOAL FOR A DECISION DOCUMENT THAT GETS
010180*    CIRCULATED TO THE POLICY BOARD.
010190 4410-ECRIRE-GROUPE-RAPPORT.
010200     MOVE DEC-POLICY-ID TO DET-POLICY-ID.
010210     MOVE DEC-NB-VECTEURS TO DET-VECTEURS.
010220     MOVE DEC-AGGREGATE-SCORE TO DET-AGGREGATE.
010230     COMPUTE WSS-CONSENSUS-PCT = DEC-VOTER-CONSENSUS * 100.
010240     MOVE WSS-CONSENSUS-PCT TO DET-CONSENSUS.
010250     MOVE DEC-CONFIDENCE TO DET-CONFIDENCE.
010260     MOVE DEC-RECOMMENDATION TO DET-RECOMMENDATION.
010270     MOVE ARTICLE-DETAIL TO FS-DATA.
010280     WRITE FS-DATA.
010290     MOVE DEC-VECTEUR-FORT-NOM TO EXT-FORT-NOM.
010300     MOVE DEC-VECTEUR-FORT-SCORE TO EXT-FORT-SCORE.
010310     MOVE DEC-VECTEUR-FAIBLE-NOM TO EXT-FAIBLE-NOM.
010320     MOVE DEC-VECTEUR-FAIBLE-SCORE TO EXT-FAIBLE-SCORE.
010330     MOVE ARTICLE-EXTREMES TO FS-DATA.
010340     WRITE FS-DATA.
010350     PERFORM 4420-DETERMINER-PHRASE THRU 4420-EXIT.
010360     MOVE WS-PHRASE-QUALITATIVE TO PHR-TEXTE.
010370     MOVE ARTICLE-PHRASE TO FS-DATA.
010380     WRITE FS-DATA.
010390 4410-EXIT.
010400     EXIT.
010410
010420*    FOUR-WAY BREAK ON THE AGGREGATE SCORE INTO A FIXED
010430*    QUALITATIVE PHRASE, ADDED UNDER ERG-0137 SO A READER CAN
010440*    TAKE THE REPORT'S TEMPERATURE WITHOUT INTERPRETING THE RAW
010450*    AGGREGATE NUMBER.
010460*    THE FOUR BANDS DELIBERATELY DO NOT LINE UP WITH THE
010470*    APPROVE/REJECT/NEEDS-REVIEW THRESHOLDS IN 4330 ABOVE - THIS
010480*    PHRASE DESCRIBES THE AGGREGATE SCORE ALONE, WHILE THE
010490*    RECOMMENDATION ALSO WEIGHS CONSENSUS, SO A "MODERATE
010500*    SUPPORT" POLICY CAN STILL END UP NEEDS-REVIEW OR EVEN
010510*    REJECT IF THE VOTERS DISAGREED SHARPLY.
010520 4420-DETERMINER-PHRASE.                                          ERG-0137
010530     IF DEC-AGGREGATE-SCORE > 0.700
010540         MOVE 'STRONG POLICY ALIGNMENT' TO WS-PHRASE-QUALITATIVE
010550     ELSE
010560         IF DEC-AGGREGATE-SCORE > 0.300
010570             MOVE 'MODERATE SUPPORT        '
010580                 TO WS-PHRASE-QUALITATIVE
010590         ELSE
010600             IF DEC-AGGREGATE-SCORE > -0.300
010610                 MOVE 'MIXED FEEDBACK          '
010620                     TO WS-PHRASE-QUALITATIVE
010630             ELSE
010640                 MOVE 'SIGNIFICANT CONCERNS    '
010650                     TO WS-PHRASE-QUALITATIVE
010660             END-IF
010670         END-IF
010680     END-IF.
010690 4420-EXIT.
010700     EXIT.
010710
010720*===============================================================*
010730*    FIN DE TRAITEMENT
010740*    (END OF RUN - FINAL TOTALS LINE AND OPERATOR DISPLAY)
010750
010760*    PRINTS THE CLOSING RULE AND THE FINAL TOTALS LINE, THEN
010770*    ECHOES THE SAME COUNTS TO THE OPERATOR CONSOLE SO THE RUN
010780*    CAN BE EYEBALLED WITHOUT PULLING THE PRINTED REPORT.
010790*    THE CONSOLE DISPLAY HAS BEEN HERE SINCE THE ORIGINAL 1989
010800*    CODING AND PREDATES THE REPORT TOTALS LINE BY TWO YEARS -
010810*    OPERATIONS USED IT TO CONFIRM THE JOB FINISHED CLEANLY
010820*    BEFORE THE REPORT GROUP EVEN CARRIED A FINAL-COUNTS LINE OF
010830*    ITS OWN, AND IT HAS BEEN LEFT IN PLACE RATHER THAN REMOVED
010840*    NOW THAT THE TWO ARE REDUNDANT.
010850 9000-FIN-TRAITEMENT.                                             ERG-0158
010860     MOVE ARTICLE-LIGNE TO FS-DATA.
010870     WRITE FS-DATA.
010880     MOVE WSS-NB-POLICIES TO FIN-NB-POLICIES.
010890     MOVE WSS-NB-APPROVE TO FIN-NB-APPROVE.
010900     MOVE WSS-NB-REJECT TO FIN-NB-REJECT.
010910     MOVE WSS-NB-REVIEW TO FIN-NB-REVIEW.
010920     MOVE ARTICLE-FIN TO FS-DATA.
010930     WRITE FS-DATA.
010940     DISPLAY 'ERG-0158 GOVERNANCE RUN SUMMARY'.
010950     DISPLAY '  POLICIES PROCESSED... ' WSS-NB-POLICIES.
010960     DISPLAY '  APPROVE.............. ' WSS-NB-APPROVE.
010970     DISPLAY '  REJECT............... ' WSS-NB-REJECT.
010980     DISPLAY '  NEEDS-REVIEW......... ' WSS-NB-REVIEW.
010990 9000-EXIT.
011000     EXIT.
011010
011020*    CLOSES ALL THREE FILES - THE LAST PARAGRAPH EXECUTED BEFORE
011030*    STOP RUN.  NO FILE-STATUS CHECKING IS DONE ON THE CLOSE -
011040*    THIS MATCHES THE SHOP'S LONGSTANDING HABIT OF TRUSTING THE
011050*    RUNTIME TO ABEND ON A GENUINE CLOSE FAILURE RATHER THAN
011060*    TESTING FOR ONE EXPLICITLY IN EVERY PROGRAM.
011070 9900-FERMETURE-FICHIERS.
011080     CLOSE F-VOTE.
011090     CLOSE F-DECISION.
011100     CLOSE F-RAPPORT.
011110 9900-EXIT.
011120     EXIT.
